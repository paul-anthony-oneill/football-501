000100*================================================================*
000200* DESCRICAO..: AREA DE LIGACAO DO MOTOR DE ESCORE (F501B020)
000300* PROGRAMADOR: S.ARAUJO - BOLAO 501 / SISTEMAS
000400* DATA.......: 19/02/1998
000500* TAMANHO....: 00018 + FILLER
000600*----------------------------------------------------------------*
000700* F501L20-ESCORE-ATUAL    = ESCORE DO JOGADOR ANTES DA JOGADA
000800* F501L20-VALOR-RESPOSTA  = VALOR DE BAIXA DA RESPOSTA CASADA
000900* F501L20-CODIGO-RESULTADO= VALID /BUST   /CHECKOUT
001000* F501L20-ESCORE-NOVO     = ESCORE DO JOGADOR APOS A JOGADA
001100*----------------------------------------------------------------*
001200* REVISOES:
001300* 19/02/1998 SAR CH00077 CRIACAO DA AREA JUNTO COM O MOTOR DE
001400*                        CALCULO DE ESCORE DO BOLAO, NA VIRADA
001500*                        DO SECULO.
001600* 22/09/2006 MPE CH00501 RENOMEADA PARA O MOTOR FOOTBALL 501.
001700*                        CODIGO-RESULTADO GANHOU O VALOR CHECKOUT
001800*                        PARA O FECHAMENTO EXATO DO JOGO (ZERO).
001900* 11/05/2009 MPE CH00642 REMOVIDO O FLAG JOGADOR-FECHADO - A
002000*                        REGRA PASSOU A TESTAR O PROPRIO ESCORE
002100*                        ATUAL (< ZERO = JA FECHADO), CONFORME O
002200*                        MOTOR DE REFERENCIA DO QUIZ.
002300*================================================================*
002400 01  F501L20-AREA-LIGACAO.
002500     05  F501L20-ESCORE-ATUAL        PIC S9(04).
002600     05  F501L20-VALOR-RESPOSTA      PIC S9(03).
002700     05  F501L20-CODIGO-RESULTADO    PIC X(08).
002800         88  F501L20-RESULTADO-VALID     VALUE 'VALID'.
002900         88  F501L20-RESULTADO-BUST      VALUE 'BUST'.
003000         88  F501L20-RESULTADO-CHECKOUT  VALUE 'CHECKOUT'.
003100     05  F501L20-ESCORE-NOVO         PIC S9(04).
003200     05  FILLER                      PIC X(03).
