000100*================================================================*
000200* DESCRICAO..: AREA DE LIGACAO DO MOTOR DE CONFRONTO (F501B050)
000300* PROGRAMADOR: S.ARAUJO - BOLAO 501 / SISTEMAS
000400* DATA.......: 19/02/1998
000500* TAMANHO....: 00113 + FILLER
000600*----------------------------------------------------------------*
000700* F501L50-MATCH-ID        = CONFRONTO A PROCESSAR
000800* F501L50-PLAYER1-ID      = JOGADOR 1 (USADO NA CRIACAO)
000900* F501L50-PLAYER2-ID      = JOGADOR 2 (USADO NA CRIACAO)
001000* F501L50-TIPO-PARTIDA    = CASUAL/RANKED/DAILY_CHALLENGE
001100* F501L50-FORMATO         = BEST_OF_1/BEST_OF_3/BEST_OF_5
001200* F501L50-VENCEDOR-GAME-ID= GAME-ID DA PARTIDA QUE ACABOU DE
001300*                           ENCERRAR (AUDITORIA)
001400* F501L50-GAME-VENCEDOR-ID= UUID DO JOGADOR QUE VENCEU ESSA
001500*                           PARTIDA (ENTRADA P/ A APURACAO)
001600* F501L50-STATUS-CONFRONTO= WAITING/IN_PROGRESS/COMPLETED/ABANDON
001700* F501L50-VENCEDOR-ID     = PREENCHIDO QUANDO O CONFRONTO ENCERRA
001800* F501L50-PROX-NUM-PARTIDA= ORDINAL DA PROXIMA PARTIDA A CRIAR
001900* F501L50-FLAG-FIM-JOB    = 'S' PARA FECHAR O ARQUIVO DE CONFRONTO
002000*                           NO FIM DO PROCESSAMENTO
002100*----------------------------------------------------------------*
002200* REVISOES:
002300* 19/02/1998 SAR CH00077 CRIACAO DA AREA JUNTO COM O MOTOR DE
002400*                        APURACAO DA NOITE DE BOLAO.
002500* 22/09/2006 MPE CH00501 ADAPTADA PARA O MOTOR FOOTBALL 501 -
002600*                        FORMATO PASSOU A DEFINIR O NUMERO DE
002700*                        PARTIDAS NECESSARIAS PARA VENCER.
002800* 18/08/2011 MPE CH00711 ACRESCIDO F501L50-GAME-VENCEDOR-ID PARA
002900*                        A APURACAO SABER QUEM GANHOU A PARTIDA
003000*                        QUE ACABOU DE FECHAR, E O FLAG-FIM-JOB
003100*                        PARA O FECHAMENTO DO ARQUIVO NO FIM DO
003200*                        PROCESSAMENTO.
003300*================================================================*
003400 01  F501L50-AREA-LIGACAO.
003500     05  F501L50-MATCH-ID            PIC X(36).
003600     05  F501L50-PLAYER1-ID          PIC X(36).
003700     05  F501L50-PLAYER2-ID          PIC X(36).
003800     05  F501L50-TIPO-PARTIDA        PIC X(15).
003900     05  F501L50-FORMATO             PIC X(11).
004000     05  F501L50-VENCEDOR-GAME-ID    PIC X(36).
004100     05  F501L50-GAME-VENCEDOR-ID    PIC X(36).
004200     05  F501L50-STATUS-CONFRONTO    PIC X(11).
004300     05  F501L50-VENCEDOR-ID         PIC X(36).
004400     05  F501L50-PROX-NUM-PARTIDA    PIC 9(03).
004500     05  F501L50-FLAG-FIM-JOB        PIC X(01).
004600     05  FILLER                      PIC X(04).
