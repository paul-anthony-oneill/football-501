000100*================================================================*
000200* DESCRICAO..: AREA DE LIGACAO DO VALIDADOR DE DARDO (F501B010)
000300* PROGRAMADOR: S.ARAUJO - BOLAO 501 / SISTEMAS
000400* DATA.......: 19/02/1998
000500* TAMANHO....: 00010 + FILLER
000600*----------------------------------------------------------------*
000700* F501L10-ESCORE-ENTRADA = VALOR DA JOGADA A VALIDAR (0-999)
000800* F501L10-FLAG-VALIDO    = 'S'/'N' - DARDO FECHA COM 3 DARDOS
000900* F501L10-FLAG-ESTOURO   = 'S'/'N' - VALOR SOZINHO JA ESTOURA
001000*----------------------------------------------------------------*
001100* REVISOES:
001200* 19/02/1998 SAR CH00077 CRIACAO DA AREA - NASCEU JUNTO COM O
001300*                        SUBPROGRAMA DE VALIDACAO DE DARDO, NA
001400*                        REVISAO DO BOLAO PARA O ANO 2000.
001500* 22/09/2006 MPE CH00501 REVISADA PARA O MOTOR FOOTBALL 501, SEM
001600*                        MUDANCA DE LAYOUT.
001700*================================================================*
001800 01  F501L10-AREA-LIGACAO.
001900     05  F501L10-ESCORE-ENTRADA      PIC S9(03).
002000         88  F501L10-ESCORE-EM-FAIXA     VALUES 1 THRU 180.
002100     05  F501L10-FLAG-VALIDO         PIC X(01).
002200         88  F501L10-DARDO-FECHA         VALUE 'S'.
002300     05  F501L10-FLAG-ESTOURO        PIC X(01).
002400         88  F501L10-ESTOURO-ISOLADO     VALUE 'S'.
002500     05  FILLER                      PIC X(05).
