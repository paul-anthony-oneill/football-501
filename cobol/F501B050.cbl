000100******************************************************************
000200* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000300* INSTALACAO.: SISTEMAS - BOLAO 501
000400* DATA-ESCRITA: 14/03/1989
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)
000600* SEGURANCA..: USO INTERNO DO DEPARTAMENTO
000700* DESCRICAO..: APURACAO DO CONFRONTO DO FOOTBALL 501 - SOMA AS
000800*              VITORIAS DE PARTIDA DE CADA JOGADOR E FECHA O
000900*              CONFRONTO QUANDO UM DELES BATE A META DO FORMATO
001000* NOME.......: F501B050
001100******************************************************************
001200* REVISOES:
001300* 14/03/1989 ACO -------- CRIACAO DO PROGRAMA - APURA O RESULTADO
001400*                        DA NOITE DE BOLAO, SOMANDO OS PONTOS DE
001500*                        CADA DUPLA AO FINAL DE CADA MESA.
001600* 02/06/1991 ACO -------- INCLUIDO O CORTE POR META DE PONTOS -
001700*                        A NOITE ENCERRA ASSIM QUE UMA DUPLA
001800*                        BATE A META, SEM ESPERAR AS MESAS QUE
001900*                        FALTAM.
002000* 19/02/1998 SAR CH00077 VIRADA DO SECULO - PROGRAMA NAO POSSUI
002100*                        CAMPO DE DATA, NADA A AJUSTAR.
002200* 22/09/2006 MPE CH00501 PROGRAMA RENOMEADO DE BOL0050A PARA
002300*                        F501B050 NA ADAPTACAO PARA O MOTOR DO
002400*                        QUIZ FOOTBALL 501. DUPLA VIROU JOGADOR,
002500*                        MESA VIROU PARTIDA E META DE PONTOS
002600*                        VIROU JOGOS-P-VENCER DO FORMATO (MELHOR
002700*                        DE 1, 3 OU 5).
002800* 18/08/2011 MPE CH00711 RECEBE AGORA O VENCEDOR DA PARTIDA JA
002900*                        PRONTO DO F501B040 (F501L50-GAME-
003000*                        VENCEDOR-ID), EM VEZ DE TER QUE ABRIR O
003100*                        BOOK DA PARTIDA PARA DESCOBRI-LO.
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    F501B050.
003500 AUTHOR.        A.COSTA.
003600 INSTALLATION.  BOLAO 501 - SISTEMAS.
003700 DATE-WRITTEN.  14/03/1989.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO DO DEPARTAMENTO.
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CLASSE-DIGITO IS '0' THRU '9'
004600     UPSI-0 ON STATUS IS F501B050-MODO-DEBUG.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT F501-CONFRONTO ASSIGN TO 'F501CONF'
005000         ORGANIZATION IS RELATIVE
005100         ACCESS MODE IS DYNAMIC
005200         RELATIVE KEY IS WRK-REL-KEY-CONFRON
005300         FILE STATUS IS FS-CONFRONTO.
005400*================================================================*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  F501-CONFRONTO.
005800     COPY F501K05.
005900
006000 WORKING-STORAGE SECTION.
006100 01  FS-CONFRONTO                     PIC X(02) VALUE '00'.
006200     88  FS-CONFRONTO-FIM                 VALUE '10'.
006300 01  WRK-REL-KEY-CONFRON              PIC 9(05) COMP.
006400 01  WRK-FLAG-ARQ-ABERTOS             PIC X(01) VALUE 'N'.
006500     88  ARQUIVOS-ABERTOS                 VALUE 'S'.
006600 01  WRK-FLAG-ACHOU                   PIC X(01).
006700     88  CONFRONTO-ACHADO                 VALUE 'S'.
006800
006900 01  WRK-PLAYERS-CARGA.
007000     05  WRK-PLAYER1-CARGA            PIC X(36).
007100     05  WRK-PLAYER2-CARGA            PIC X(36).
007200 01  WRK-PLAYERS-TAB REDEFINES WRK-PLAYERS-CARGA.
007300     05  WRK-PLAYERS-OC               PIC X(36) OCCURS 2 TIMES
007400             INDEXED BY WRK-IDX-PLAYER.
007500
007600*     CONTADORES DE VITORIA DOS DOIS JOGADORES, ACUMULADOS COMO
007700*     UM PAR PARA PODER PERCORRER OS DOIS NA MESMA VARREDURA DA
007800*     VERIFICACAO DE META (QUEBRA DE CONTROLE DO CONFRONTO)
007900 01  WRK-AREA-VITORIAS.
008000     05  WRK-VITORIAS-P1              PIC 9(02).
008100     05  WRK-VITORIAS-P2              PIC 9(02).
008200     05  FILLER                       PIC X(02).
008300 01  WRK-VITORIAS-ALT REDEFINES WRK-AREA-VITORIAS.
008400     05  WRK-VITORIAS-OC              PIC 9(02) OCCURS 2 TIMES
008500             INDEXED BY WRK-IDX-VITORIA.
008600     05  FILLER                       PIC X(02).
008700
008800*----------------------------------------------------------------*
008900*    TABELA DE STATUS DE CONFRONTO VALIDOS (CHECAGEM DEFENSIVA)
009000*----------------------------------------------------------------*
009100 01  WRK-TAB-STATUS-CARGA.
009200     05  FILLER                   PIC X(11) VALUE 'WAITING'.
009300     05  FILLER                   PIC X(11) VALUE 'IN_PROGRESS'.
009400     05  FILLER                   PIC X(11) VALUE 'COMPLETED'.
009500     05  FILLER                   PIC X(11) VALUE 'ABANDONED'.
009600 01  WRK-TAB-STATUS REDEFINES WRK-TAB-STATUS-CARGA.
009700     05  WRK-TAB-STATUS-OC        PIC X(11) OCCURS 4 TIMES
009800             INDEXED BY WRK-IDX-STATUS.
009900
010000 77  WRK-MEU-INDICE                   PIC 9(01) COMP.
010100 01  WRK-FLAG-BATEU-META              PIC X(01).
010200     88  BATEU-A-META                     VALUE 'S'.
010300
010400 77  WRK-QTD-CHAMADAS                 PIC 9(07) COMP VALUE ZERO.
010500 01  WRK-CONTADORES.
010600     05  WRK-FLAG-STATUS-OK           PIC X(01) VALUE 'N'.
010700         88  WRK-STATUS-OK                VALUE 'S'.
010800     05  FILLER                       PIC X(01).
010900*================================================================*
011000 LINKAGE SECTION.
011100 COPY F501L50.
011200*================================================================*
011300 PROCEDURE DIVISION USING F501L50-AREA-LIGACAO.
011400*================================================================*
011500*> cobol-lint CL002 0000-principal
011600 0000-PRINCIPAL                  SECTION.
011700
011800     ADD 1                        TO WRK-QTD-CHAMADAS
011900
012000     IF F501L50-FLAG-FIM-JOB      = 'S'
012100        PERFORM 0150-ENCERRAR-ARQUIVOS
012200            THRU 0150-END
012300        GO TO 0000-END
012400     END-IF
012500
012600     IF NOT ARQUIVOS-ABERTOS
012700        PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-END
012800     END-IF
012900
013000     MOVE SPACES                  TO F501L50-STATUS-CONFRONTO
013100     MOVE SPACES                  TO F501L50-VENCEDOR-ID
013200
013300     PERFORM 0200-LOCALIZAR-CONFRONTO
013400         THRU 0200-END
013500     IF NOT CONFRONTO-ACHADO
013600        DISPLAY 'F501B050 - CONFRONTO NAO ENCONTRADO: '
013700                F501L50-MATCH-ID
013800        GO TO 0000-END
013900     END-IF
014000
014100     PERFORM 2000-ACUMULAR-VITORIA
014200         THRU 2000-END
014300
014400     PERFORM 3000-VERIFICAR-CONCLUSAO
014500         THRU 3000-END
014600
014700     IF BATEU-A-META
014800        PERFORM 4000-DEFINIR-VENCEDOR
014900            THRU 4000-END
015000     END-IF
015100
015200     PERFORM 6500-CONFERIR-STATUS
015300         THRU 6500-END
015400
015500     PERFORM 5000-GRAVAR-CONFRONTO
015600         THRU 5000-END
015700
015800     MOVE F501K05-STATUS          TO F501L50-STATUS-CONFRONTO
015900     MOVE F501K05-VENCEDOR-ID     TO F501L50-VENCEDOR-ID
016000     .
016100*> cobol-lint CL002 0000-end
016200 0000-END.
016300     GOBACK
016400     .
016500*----------------------------------------------------------------*
016600*    ABERTURA UNICA DO BOOK DE CONFRONTO PARA O JOB TODO -
016700*    PERMANECE ABERTO ATE O F501B001 ENCERRAR O PROCESSAMENTO
016800*----------------------------------------------------------------*
016900*> cobol-lint CL002 0100-abrir-arquivos
017000 0100-ABRIR-ARQUIVOS             SECTION.
017100
017200     OPEN I-O F501-CONFRONTO
017300     MOVE 'S'                     TO WRK-FLAG-ARQ-ABERTOS
017400     .
017500*> cobol-lint CL002 0100-end
017600 0100-END. EXIT.
017700*----------------------------------------------------------------*
017800*    FECHAMENTO DO BOOK DE CONFRONTO, A PEDIDO DO F501B001 NO
017900*    FIM DO PROCESSAMENTO DO LOTE DE JOGADAS
018000*----------------------------------------------------------------*
018100*> cobol-lint CL002 0150-encerrar-arquivos
018200 0150-ENCERRAR-ARQUIVOS          SECTION.
018300
018400     IF ARQUIVOS-ABERTOS
018500        CLOSE F501-CONFRONTO
018600        MOVE 'N'                  TO WRK-FLAG-ARQ-ABERTOS
018700     END-IF
018800     .
018900*> cobol-lint CL002 0150-end
019000 0150-END. EXIT.
019100*----------------------------------------------------------------*
019200*    LOCALIZA O BOOK DO CONFRONTO PELO MATCH-ID, DO INICIO DO
019300*    ARQUIVO RELATIVO, NOS MOLDES DO MOTOR DE PARTIDA (F501B040)
019400*----------------------------------------------------------------*
019500*> cobol-lint CL002 0200-localizar-confronto
019600 0200-LOCALIZAR-CONFRONTO        SECTION.
019700
019800     MOVE 'N'                     TO WRK-FLAG-ACHOU
019900     MOVE 1                       TO WRK-REL-KEY-CONFRON
020000     START F501-CONFRONTO KEY IS EQUAL TO WRK-REL-KEY-CONFRON
020100         INVALID KEY
020200            GO TO 0200-END
020300     END-START
020400
020500     PERFORM 0210-LER-CONFRONTO-LACO
020600         THRU 0210-END
020700         UNTIL FS-CONFRONTO-FIM OR CONFRONTO-ACHADO
020800
020900     MOVE F501K05-PLAYER1-ID      TO WRK-PLAYER1-CARGA
021000     MOVE F501K05-PLAYER2-ID      TO WRK-PLAYER2-CARGA
021100     MOVE F501K05-VITORIAS-J1     TO WRK-VITORIAS-P1
021200     MOVE F501K05-VITORIAS-J2     TO WRK-VITORIAS-P2
021300     .
021400*> cobol-lint CL002 0200-end
021500 0200-END. EXIT.
021600*----------------------------------------------------------------*
021700*    CORPO DO LACO ACIMA - LE O PROXIMO REGISTRO DO BOOK DO
021800*    CONFRONTO E CONFERE SE E O MATCH-ID PROCURADO
021900*----------------------------------------------------------------*
022000*> cobol-lint CL002 0210-ler-confronto-laco
022100 0210-LER-CONFRONTO-LACO         SECTION.
022200
022300     READ F501-CONFRONTO NEXT RECORD
022400         AT END
022500            MOVE '10'         TO FS-CONFRONTO
022600         NOT AT END
022700            IF F501K05-MATCH-ID = F501L50-MATCH-ID
022800               MOVE 'S'       TO WRK-FLAG-ACHOU
022900            END-IF
023000     END-READ
023100     .
023200*> cobol-lint CL002 0210-end
023300 0210-END. EXIT.
023400*----------------------------------------------------------------*
023500*    SOMA A VITORIA DA PARTIDA QUE ACABOU DE ENCERRAR AO JOGADOR
023600*    CORRESPONDENTE, ACHADO PELA BUSCA NA TABELA DE JOGADORES
023700*----------------------------------------------------------------*
023800*> cobol-lint CL002 2000-acumular-vitoria
023900 2000-ACUMULAR-VITORIA           SECTION.
024000
024100     SET WRK-IDX-PLAYER            TO 1
024200     SEARCH WRK-PLAYERS-OC
024300         AT END
024400            DISPLAY 'F501B050 - VENCEDOR NAO PERTENCE AO '
024500                    'CONFRONTO: ' F501L50-GAME-VENCEDOR-ID
024600            GO TO 2000-END
024700         WHEN WRK-PLAYERS-OC (WRK-IDX-PLAYER) =
024800                 F501L50-GAME-VENCEDOR-ID
024900            SET WRK-MEU-INDICE     TO WRK-IDX-PLAYER
025000     END-SEARCH
025100
025200     ADD 1
025300         TO WRK-VITORIAS-OC (WRK-MEU-INDICE)
025400     MOVE WRK-VITORIAS-P1          TO F501K05-VITORIAS-J1
025500     MOVE WRK-VITORIAS-P2          TO F501K05-VITORIAS-J2
025600     .
025700*> cobol-lint CL002 2000-end
025800 2000-END. EXIT.
025900*----------------------------------------------------------------*
026000*    QUEBRA DE CONTROLE: COMPARA CADA CONTADOR DE VITORIAS COM A
026100*    META DO FORMATO (JOGOS-P-VENCER) - QUEM BATER PRIMEIRO
026200*    ENCERRA O CONFRONTO, SEM ESPERAR AS DEMAIS PARTIDAS
026300*----------------------------------------------------------------*
026400*> cobol-lint CL002 3000-verificar-conclusao
026500 3000-VERIFICAR-CONCLUSAO        SECTION.
026600
026700     MOVE 'N'                      TO WRK-FLAG-BATEU-META
026800     PERFORM 3010-VERIFICAR-CONCLUSAO-LACO
026900         THRU 3010-END
027000         VARYING WRK-IDX-VITORIA FROM 1 BY 1
027100         UNTIL WRK-IDX-VITORIA > 2
027200     .
027300*> cobol-lint CL002 3000-end
027400 3000-END. EXIT.
027500*----------------------------------------------------------------*
027600*    CORPO DO LACO ACIMA - CONFERE UM CONTADOR DE VITORIAS CONTRA
027700*    A META DE JOGOS PARA VENCER O CONFRONTO
027800*----------------------------------------------------------------*
027900*> cobol-lint CL002 3010-verificar-conclusao-laco
028000 3010-VERIFICAR-CONCLUSAO-LACO   SECTION.
028100
028200     IF WRK-VITORIAS-OC (WRK-IDX-VITORIA) >=
028300             F501K05-JOGOS-P-VENCER
028400        MOVE 'S'               TO WRK-FLAG-BATEU-META
028500     END-IF
028600     .
028700*> cobol-lint CL002 3010-end
028800 3010-END. EXIT.
028900*----------------------------------------------------------------*
029000*    FECHA O CONFRONTO - VENCEDOR E QUEM TEM MAIS VITORIAS; NO
029100*    EMPATE (QUE A REGRA DE META TORNA INATINGIVEL), FICA COM
029200*    O JOGADOR 1 POR PADRAO DO MOTOR DE REFERENCIA
029300*----------------------------------------------------------------*
029400*> cobol-lint CL002 4000-definir-vencedor
029500 4000-DEFINIR-VENCEDOR           SECTION.
029600
029700     MOVE 'COMPLETED'              TO F501K05-STATUS
029800     IF WRK-VITORIAS-P2            > WRK-VITORIAS-P1
029900        MOVE F501K05-PLAYER2-ID    TO F501K05-VENCEDOR-ID
030000     ELSE
030100        MOVE F501K05-PLAYER1-ID    TO F501K05-VENCEDOR-ID
030200     END-IF
030300     .
030400*> cobol-lint CL002 4000-end
030500 4000-END. EXIT.
030600*----------------------------------------------------------------*
030700*    CHECAGEM DEFENSIVA - O STATUS GRAVADO NO BOOK TEM QUE SER
030800*    UM DOS QUATRO VALIDOS DO MOTOR, MESMA IDEIA DO F501B020/040
030900*----------------------------------------------------------------*
031000*> cobol-lint CL002 6500-conferir-status
031100 6500-CONFERIR-STATUS            SECTION.
031200
031300     MOVE 'N'                      TO WRK-FLAG-STATUS-OK
031400     SET WRK-IDX-STATUS            TO 1
031500     SEARCH WRK-TAB-STATUS-OC
031600         AT END
031700            DISPLAY 'F501B050 - STATUS DE CONFRONTO INVALIDO: '
031800                    F501K05-STATUS
031900         WHEN WRK-TAB-STATUS-OC (WRK-IDX-STATUS) = F501K05-STATUS
032000            MOVE 'S'               TO WRK-FLAG-STATUS-OK
032100     END-SEARCH
032200     .
032300*> cobol-lint CL002 6500-end
032400 6500-END. EXIT.
032500*----------------------------------------------------------------*
032600*    GRAVA O BOOK DO CONFRONTO ATUALIZADO DE VOLTA NO ARQUIVO
032700*----------------------------------------------------------------*
032800*> cobol-lint CL002 5000-gravar-confronto
032900 5000-GRAVAR-CONFRONTO           SECTION.
033000
033100     REWRITE F501K05-CONFRONTO-REG
033200         INVALID KEY
033300            DISPLAY 'F501B050 - ERRO NO REWRITE DO CONFRONTO: '
033400                    FS-CONFRONTO
033500     END-REWRITE
033600     .
033700*> cobol-lint CL002 5000-end
033800 5000-END. EXIT.
