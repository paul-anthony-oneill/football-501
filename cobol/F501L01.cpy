000100*================================================================*
000200* DESCRICAO..: AREA DE LIGACAO DA ROTINA DE DATA (F501U01)
000300* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00029 + FILLER
000600*----------------------------------------------------------------*
000700* F501L01-DIA             = DIA DO MES DA DATA DO SISTEMA
000800* F501L01-MES             = MES DA DATA DO SISTEMA
000900* F501L01-ANO             = ANO (2 DIGITOS) DA DATA DO SISTEMA
001000* F501L01-DESC-MES        = NOME DO MES POR EXTENSO
001100* F501L01-DESC-SEMANA     = DIA DA SEMANA POR EXTENSO
001200*----------------------------------------------------------------*
001300* REVISOES:
001400* 14/03/1989 ACO -------- CRIACAO DA AREA JUNTO COM A ROTINA DE
001500*                        DATA DO FECHAMENTO DA NOITE DE BOLAO.
001600* 19/02/1998 SAR CH00077 NENHUM CAMPO DESTA AREA PRECISOU MUDAR
001700*                        DE TAMANHO NA VIRADA DO SECULO - O AJUSTE
001800*                        FICOU TODO DENTRO DO PROGRAMA F501U01.
001900*================================================================*
002000 01  F501L01-AREA-LIGACAO.
002100     05  F501L01-DIA                 PIC 9(02).
002200     05  F501L01-MES                 PIC 9(02).
002300     05  F501L01-ANO                 PIC 9(02).
002400     05  F501L01-DESC-MES            PIC X(09).
002500     05  F501L01-DESC-SEMANA         PIC X(13).
002600     05  FILLER                      PIC X(05).
