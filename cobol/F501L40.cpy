000100*================================================================*
000200* DESCRICAO..: AREA DE LIGACAO DO MOTOR DE PARTIDA (F501B040)
000300* PROGRAMADOR: S.ARAUJO - BOLAO 501 / SISTEMAS
000400* DATA.......: 19/02/1998
000500* TAMANHO....: 00025 + FILLER
000600*----------------------------------------------------------------*
000700* F501L40-GAME-ID         = PARTIDA A PROCESSAR
000800* F501L40-MATCH-ID        = CONFRONTO PAI (USADO NA CRIACAO)
000900* F501L40-PLAYER-ID       = QUEM SUBMETEU O MOVIMENTO
001000* F501L40-NUM-JOGADA      = SEQUENCIAL DO MOVIMENTO
001100* F501L40-RESPOSTA-TEXTO  = TEXTO DIGITADO (BRANCOS = TIMEOUT)
001200* F501L40-FLAG-TIMEOUT    = 'S' QUANDO O MOVIMENTO E TIMEOUT
001300* F501L40-QUESTION-ID     = PERGUNTA SORTEADA PARA A PARTIDA
001400* F501L40-STATUS-PARTIDA  = WAITING/IN_PROGRESS/COMPLETED/ABANDON
001500* F501L40-VENCEDOR-ID     = PREENCHIDO QUANDO A PARTIDA ENCERRA
001600* F501L40-CODIGO-RESULTADO= RESULTADO DA JOGADA PROCESSADA (SAIDA)
001700* F501L40-PLAYER-CASADO   = JOGADOR CASADO NA RESPOSTA (SAIDA)
001800* F501L40-ESCORE-DEPOIS   = ESCORE DE QUEM JOGOU APOS A JOGADA
001900* F501L40-FLAG-ENCERROU   = 'S' QUANDO ESTA JOGADA COMPLETOU A
002000*                           PARTIDA (AVISA O F501B001 PARA CHAMAR
002100*                           O F501B050 E FECHAR O CONFRONTO)
002200* F501L40-FLAG-FIM-JOB    = 'S' PARA FECHAR OS ARQUIVOS DA
002300*                           PARTIDA NO FIM DO PROCESSAMENTO, SEM
002400*                           PROCESSAR JOGADA NENHUMA NESTA CHAMADA
002500*----------------------------------------------------------------*
002600* REVISOES:
002700* 19/02/1998 SAR CH00077 CRIACAO DA AREA JUNTO COM O MOTOR DE
002800*                        PROCESSAMENTO DE MESA DO BOLAO.
002900* 22/09/2006 MPE CH00501 ADAPTADA PARA O MOTOR FOOTBALL 501 -
003000*                        CAMPOS DE IDENTIFICACAO VIRARAM UUID E
003100*                        FOI ACRESCIDO O STATUS DE DESISTENCIA.
003200* 18/08/2011 MPE CH00711 ACRESCIDOS OS CAMPOS DE RETORNO DA
003300*                        JOGADA (RESULTADO/CASADO/ESCORE) E O
003400*                        FLAG-ENCERROU, PARA O F501B001 DECIDIR
003500*                        A CHAMADA DO FECHAMENTO DO CONFRONTO SEM
003600*                        PRECISAR REABRIR O BOOK DA PARTIDA.
003700*================================================================*
003800 01  F501L40-AREA-LIGACAO.
003900     05  F501L40-GAME-ID             PIC X(36).
004000     05  F501L40-MATCH-ID            PIC X(36).
004100     05  F501L40-PLAYER-ID           PIC X(36).
004200     05  F501L40-NUM-JOGADA          PIC 9(05).
004300     05  F501L40-RESPOSTA-TEXTO      PIC X(60).
004400     05  F501L40-FLAG-TIMEOUT        PIC X(01).
004500     05  F501L40-QUESTION-ID         PIC X(36).
004600     05  F501L40-STATUS-PARTIDA      PIC X(11).
004700     05  F501L40-VENCEDOR-ID         PIC X(36).
004800     05  F501L40-CODIGO-RESULTADO    PIC X(08).
004900     05  F501L40-PLAYER-CASADO       PIC X(36).
005000     05  F501L40-ESCORE-DEPOIS       PIC S9(04).
005100     05  F501L40-FLAG-ENCERROU       PIC X(01).
005200     05  F501L40-FLAG-FIM-JOB        PIC X(01).
005300     05  FILLER                      PIC X(03).
