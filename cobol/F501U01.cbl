000100******************************************************************
000200* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000300* INSTALACAO.: SISTEMAS - BOLAO 501
000400* DATA-ESCRITA: 14/03/1989
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)
000600* SEGURANCA..: USO INTERNO DO DEPARTAMENTO
000700* DESCRICAO..: ROTINA DE DATA DO SISTEMA - DEVOLVE DIA/MES/ANO E
000800*              OS NOMES POR EXTENSO PARA O CABECALHO DO RESUMO
000900*              DE FECHAMENTO DO LOTE
001000* NOME.......: F501U01
001100******************************************************************
001200* REVISOES:
001300* 14/03/1989 ACO -------- CRIACAO DO PROGRAMA - DATA DO SISTEMA
001400*                        PARA O CABECALHO DO MAPA DA NOITE DE
001500*                        BOLAO, VIA ACCEPT FROM DATE (2 DIGITOS
001600*                        DE ANO).
001700* 19/02/1998 SAR CH00077 VIRADA DO SECULO - TROCADO O ACCEPT FROM
001800*                        DATE PELO ACCEPT FROM DATE YYYYMMDD (4
001900*                        DIGITOS DE ANO), PARA NAO CONFUNDIR 19XX
002000*                        COM 20XX NA ROLAGEM DO SECULO. OS 2
002100*                        ULTIMOS DIGITOS DO ANO SAO EXTRAIDOS DA
002200*                        DATA DE 4 DIGITOS SO NA SAIDA, PARA O
002300*                        CABECALHO CONTINUAR DO MESMO TAMANHO.
002400* 22/09/2006 MPE CH00501 PROGRAMA RENOMEADO DE BOL0090A PARA
002500*                        F501U01 NA ADAPTACAO PARA O MOTOR DO
002600*                        QUIZ FOOTBALL 501. NOME DO MES E DO DIA
002700*                        DA SEMANA PASSARAM A VIR DE TABELA EM
002800*                        VEZ DE EVALUATE, NOS MOLDES DAS DEMAIS
002900*                        TABELAS DE CODIGO DO MOTOR NOVO.
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    F501U01.
003300 AUTHOR.        A.COSTA.
003400 INSTALLATION.  BOLAO 501 - SISTEMAS.
003500 DATE-WRITTEN.  14/03/1989.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO DO DEPARTAMENTO.
003800*================================================================*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASSE-DIGITO IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS F501U01-MODO-DEBUG.
004500*================================================================*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*     DATA DO SISTEMA COM 4 DIGITOS DE ANO (POS-VIRADA DO SECULO)
004900 01  WRK-DATA-COMPLETA.
005000     05  WRK-DATA-SECULO              PIC 9(02).
005100     05  WRK-DATA-ANO-2D              PIC 9(02).
005200     05  WRK-DATA-MES                 PIC 9(02).
005300         88  MES-VALIDO                   VALUES 1 THRU 12.
005400     05  WRK-DATA-DIA                 PIC 9(02).
005500 01  WRK-DATA-ALT REDEFINES WRK-DATA-COMPLETA.
005600     05  WRK-DATA-ANO-4D              PIC 9(04).
005700     05  WRK-DATA-MES-ALT             PIC 9(02).
005800     05  WRK-DATA-DIA-ALT             PIC 9(02).
005900
006000 77  WRK-DIA-SEMANA-NUM               PIC 9(01) COMP.
006100     88  SEMANA-VALIDA                    VALUES 1 THRU 7.
006200
006300*----------------------------------------------------------------*
006400*    TABELA DE NOMES DE MES (SUBSTITUI O EVALUATE DO PROGRAMA
006500*    ORIGINAL - INDEXADA DIRETO PELO NUMERO DO MES, 1 A 12)
006600*----------------------------------------------------------------*
006700 01  WRK-TAB-MES-CARGA.
006800     05  FILLER                   PIC X(09) VALUE 'JANEIRO'.
006900     05  FILLER                   PIC X(09) VALUE 'FEVEREIRO'.
007000     05  FILLER                   PIC X(09) VALUE 'MARCO'.
007100     05  FILLER                   PIC X(09) VALUE 'ABRIL'.
007200     05  FILLER                   PIC X(09) VALUE 'MAIO'.
007300     05  FILLER                   PIC X(09) VALUE 'JUNHO'.
007400     05  FILLER                   PIC X(09) VALUE 'JULHO'.
007500     05  FILLER                   PIC X(09) VALUE 'AGOSTO'.
007600     05  FILLER                   PIC X(09) VALUE 'SETEMBRO'.
007700     05  FILLER                   PIC X(09) VALUE 'OUTUBRO'.
007800     05  FILLER                   PIC X(09) VALUE 'NOVEMBRO'.
007900     05  FILLER                   PIC X(09) VALUE 'DEZEMBRO'.
008000 01  WRK-TAB-MES REDEFINES WRK-TAB-MES-CARGA.
008100     05  WRK-TAB-MES-OC           PIC X(09) OCCURS 12 TIMES.
008200
008300*----------------------------------------------------------------*
008400*    TABELA DE DIAS DA SEMANA (DAY-OF-WEEK: 1=SEGUNDA ... 7=DOM)
008500*----------------------------------------------------------------*
008600 01  WRK-TAB-SEMANA-CARGA.
008700     05  FILLER                   PIC X(13) VALUE 'SEGUNDA-FEIRA'.
008800     05  FILLER                   PIC X(13) VALUE 'TERCA-FEIRA'.
008900     05  FILLER                   PIC X(13) VALUE 'QUARTA-FEIRA'.
009000     05  FILLER                   PIC X(13) VALUE 'QUINTA-FEIRA'.
009100     05  FILLER                   PIC X(13) VALUE 'SEXTA-FEIRA'.
009200     05  FILLER                   PIC X(13) VALUE 'SABADO'.
009300     05  FILLER                   PIC X(13) VALUE 'DOMINGO'.
009400 01  WRK-TAB-SEMANA REDEFINES WRK-TAB-SEMANA-CARGA.
009500     05  WRK-TAB-SEMANA-OC        PIC X(13) OCCURS 7 TIMES.
009600
009700 77  WRK-QTD-CHAMADAS                 PIC 9(05) COMP VALUE ZERO.
009800*================================================================*
009900 LINKAGE SECTION.
010000 COPY F501L01.
010100*================================================================*
010200 PROCEDURE DIVISION USING F501L01-AREA-LIGACAO.
010300*================================================================*
010400*> cobol-lint CL002 0000-principal
010500 0000-PRINCIPAL                  SECTION.
010600
010700     ADD 1                        TO WRK-QTD-CHAMADAS
010800
010900     PERFORM 1000-OBTER-DATA THRU 1000-END
011000     PERFORM 2000-OBTER-DESC-MES THRU 2000-END
011100     PERFORM 3000-OBTER-DESC-SEMANA
011200         THRU 3000-END
011300     .
011400*> cobol-lint CL002 0000-end
011500 0000-END.
011600     GOBACK
011700     .
011800*----------------------------------------------------------------*
011900*    OBTEM A DATA DO SISTEMA COM 4 DIGITOS DE ANO E DEVOLVE AO
012000*    CHAMADOR SO OS 2 ULTIMOS DIGITOS, PARA O CABECALHO CONTINUAR
012100*    DO MESMO TAMANHO DE ANTES DA VIRADA DO SECULO
012200*----------------------------------------------------------------*
012300*> cobol-lint CL002 1000-obter-data
012400 1000-OBTER-DATA                 SECTION.
012500
012600     ACCEPT WRK-DATA-ALT          FROM DATE YYYYMMDD
012700
012800     MOVE WRK-DATA-ANO-2D         TO F501L01-ANO
012900     MOVE WRK-DATA-MES            TO F501L01-MES
013000     MOVE WRK-DATA-DIA            TO F501L01-DIA
013100     .
013200*> cobol-lint CL002 1000-end
013300 1000-END. EXIT.
013400*----------------------------------------------------------------*
013500*    TRADUZ O NUMERO DO MES PARA O NOME POR EXTENSO, PELA TABELA
013600*----------------------------------------------------------------*
013700*> cobol-lint CL002 2000-obter-desc-mes
013800 2000-OBTER-DESC-MES             SECTION.
013900
014000     IF MES-VALIDO
014100        MOVE WRK-TAB-MES-OC (WRK-DATA-MES) TO F501L01-DESC-MES
014200     ELSE
014300        MOVE 'INVALIDO'           TO F501L01-DESC-MES
014400     END-IF
014500     .
014600*> cobol-lint CL002 2000-end
014700 2000-END. EXIT.
014800*----------------------------------------------------------------*
014900*    TRADUZ O DIA DA SEMANA DO SISTEMA PARA O NOME POR EXTENSO
015000*----------------------------------------------------------------*
015100*> cobol-lint CL002 3000-obter-desc-semana
015200 3000-OBTER-DESC-SEMANA          SECTION.
015300
015400     ACCEPT WRK-DIA-SEMANA-NUM    FROM DAY-OF-WEEK
015500
015600     IF SEMANA-VALIDA
015700        MOVE WRK-TAB-SEMANA-OC (WRK-DIA-SEMANA-NUM)
015800                                  TO F501L01-DESC-SEMANA
015900     ELSE
016000        MOVE 'INVALIDO'           TO F501L01-DESC-SEMANA
016100     END-IF
016200     .
016300*> cobol-lint CL002 3000-end
016400 3000-END. EXIT.
