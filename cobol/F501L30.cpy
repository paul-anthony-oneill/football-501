000100*================================================================*
000200* DESCRICAO..: AREA DE LIGACAO DO CASADOR DE RESPOSTAS (F501B030)
000300* PROGRAMADOR: S.ARAUJO - BOLAO 501 / SISTEMAS
000400* DATA.......: 19/02/1998
000500* TAMANHO....: 00284 + FILLER
000600*----------------------------------------------------------------*
000700* F501L30-GAME-ID         = PARTIDA DONA DA JOGADA (ESCOPO DO USO)
000800* F501L30-QUESTION-ID     = PERGUNTA EM JOGO (CARGA DA TABELA)
000900* F501L30-RESPOSTA-TEXTO  = TEXTO DIGITADO PELO JOGADOR
001000* F501L30-PLAYER-ID       = UUID DO JOGADOR JA USADO (EXCLUSAO)
001100* F501L30-PLAYER-ID-ACHADO= UUID DO JOGADOR CASADO (BRANCO=NENHUM)
001200* F501L30-NOME-ACHADO     = NOME DE EXIBICAO DO JOGADOR CASADO
001300* F501L30-ESCORE-ACHADO   = VALOR DE BAIXA DA RESPOSTA CASADA
001400* F501L30-FLAG-ESTOURO    = COPIA DO FLAG-ESTOURO DO BOOK K01
001500* F501L30-CLASSIFICACAO   = EXATO /SEMELHANTE/SEM-ACERTO
001600* F501L30-QTD-DISPONIVEIS = RESPOSTAS AINDA NAO USADAS NA TABELA
001700* F501L30-QTD-VALIDAS     = TOTAL DE RESPOSTAS VALIDAS NA TABELA
001800*----------------------------------------------------------------*
001900* REVISOES:
002000* 19/02/1998 SAR CH00077 CRIACAO DA AREA JUNTO COM O CASADOR DE
002100*                        RESPOSTAS POR SEMELHANCA DO BOLAO.
002200* 22/09/2006 MPE CH00501 ADAPTADA PARA O MOTOR FOOTBALL 501 -
002300*                        CARTELA PASSOU A SER CARREGADA POR
002400*                        QUESTION-ID PARA A REGRA DE JOGADOR JA
002500*                        RESPONDIDO.
002600* 11/05/2009 MPE CH00642 REMOVIDO O VALOR JA-USADO DE
002700*                        CLASSIFICACAO - O JOGADOR JA RESPONDIDO
002800*                        PASSA A SER MARCADO NA PROPRIA TABELA
002900*                        (VIA F501L30-PLAYER-ID) E FICA FORA DA
003000*                        BUSCA, NUNCA VOLTANDO COMO RESULTADO.
003100* 02/04/2012 MPE CH00745 TROCADO F501L30-NOVA-CARGA POR
003200*                        F501L30-GAME-ID. O RECARREGAMENTO
003300*                        FORCADO POR TROCA DE PARTIDA CAUSAVA
003400*                        PERDA DO CONTROLE DE JOGADOR JA USADO
003500*                        QUANDO DUAS PARTIDAS SORTEIAM A MESMA
003600*                        QUESTION-ID. A PARTIDA AGORA VIAJA NA
003700*                        LIGACAO E O CASADOR RESOLVE SOZINHO,
003800*                        POR PARTIDA (VER F501B030).
003900*================================================================*
004000 01  F501L30-AREA-LIGACAO.
004100     05  F501L30-GAME-ID             PIC X(36).
004200     05  F501L30-QUESTION-ID         PIC X(36).
004300     05  F501L30-RESPOSTA-TEXTO      PIC X(60).
004400     05  F501L30-PLAYER-ID           PIC X(36).
004500     05  F501L30-PLAYER-ID-ACHADO    PIC X(36).
004600     05  F501L30-NOME-ACHADO         PIC X(60).
004700     05  F501L30-ESCORE-ACHADO       PIC S9(03).
004800     05  F501L30-FLAG-ESTOURO        PIC X(01).
004900     05  F501L30-CLASSIFICACAO       PIC X(10).
005000     05  F501L30-QTD-DISPONIVEIS     PIC 9(03).
005100     05  F501L30-QTD-VALIDAS         PIC 9(03).
005200     05  FILLER                      PIC X(04).
