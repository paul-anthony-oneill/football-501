000100*================================================================*
000200* DESCRICAO..: BOOK DE RESPOSTAS VALIDAS DO FOOTBALL 501
000300* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00197 + FILLER
000600*----------------------------------------------------------------*
000700* F501K01-QUESTION-ID      = UUID DA PERGUNTA DO QUIZ
000800* F501K01-PLAYER-ID        = UUID DO JOGADOR DE FUTEBOL (RESPOSTA)
000900* F501K01-PLAYER-NOME      = NOME DE EXIBICAO DO JOGADOR
001000* F501K01-NOME-NORMALIZ    = NOME NORM. (MINUSCULO/SEM ESPACO)
001100* F501K01-ESCORE-RESPOSTA  = VALOR DE BAIXA NO DARDO (0-999)
001200* F501K01-FLAG-DARDO-OK    = 'S' SE ESCORE FECHA COM 3 DARDOS
001300* F501K01-FLAG-ESTOURO     = 'S' SE ESCORE SOZINHO ESTOURA (>180)
001400*----------------------------------------------------------------*
001500* REVISOES:
001600* 14/03/1989 ACO -------- CRIACAO DO BOOK - LISTA DE JOGADAS
001700*                        VALIDAS DA CARTELA DO BOLAO DA SEXTA.
001800* 19/02/1998 SAR CH00077 VIRADA DO SECULO - CAMPOS DE DATA DESTE
001900*                        BOOK JA ERAM NUMERICOS PUROS, SEM AJUSTE.
002000* 22/09/2006 MPE CH00501 RENOMEADO NA ADAPTACAO PARA O MOTOR DO
002100*                        QUIZ "FOOTBALL 501" (EX-CARTPOOL). TABELA
002200*                        F501K01-RESP-OCORR GANHOU O FLAG DE USO
002300*                        (F501K01-USADO-OC) PARA SUPORTAR A REGRA
002400*                        DE "JOGADOR JA RESPONDIDO" DO NOVO MOTOR.
002500* 02/04/2012 MPE CH00745 QA ACUSOU QUE O FLAG F501K01-USADO-OC
002600*                        FICAVA PRESO NA CARGA EM MEMORIA, COMPAR-
002700*                        TILHADA ENTRE PARTIDAS DIFERENTES QUE
002800*                        SORTEIAM A MESMA QUESTION-ID. O FLAG
002900*                        CONTINUA AQUI SO COMO PROJECAO DE LEITURA
003000*                        - O CASADOR (F501B030) RECALCULA ESTE
003100*                        CAMPO A CADA CHAMADA, A PARTIR DA LISTA
003200*                        DE JA-CASADOS DA PROPRIA PARTIDA, PELO
003300*                        GAME-ID.
003400*================================================================*
003500 01  F501K01-RESPOSTA-VALIDA.
003600     05  F501K01-QUESTION-ID         PIC X(36).
003700     05  F501K01-PLAYER-ID           PIC X(36).
003800     05  F501K01-PLAYER-NOME         PIC X(60).
003900     05  F501K01-NOME-NORMALIZ       PIC X(60).
004000     05  F501K01-ESCORE-RESPOSTA     PIC S9(03).
004100     05  F501K01-FLAG-DARDO-OK       PIC X(01).
004200     05  F501K01-FLAG-ESTOURO        PIC X(01).
004300     05  FILLER                      PIC X(03).
004400*----------------------------------------------------------------*
004500*    TABELA EM MEMORIA - UMA CARGA POR QUESTION-ID, PESQUISADA
004600*    LINEARMENTE (NOME NORMALIZADO) PARA O CASAMENTO EXATO E
004700*    PERCORRIDA NOVAMENTE PARA O FALLBACK POR SEMELHANCA.
004800*----------------------------------------------------------------*
004900 01  F501K01-TABELA-RESPOSTAS.
005000     05  F501K01-QTD-RESPOSTAS       PIC 9(03) COMP.
005100     05  F501K01-RESP-OCORR OCCURS 300 TIMES
005200             INDEXED BY F501K01-IDX.
005300         10  F501K01-QUESTION-ID-OC  PIC X(36).
005400         10  F501K01-PLAYER-ID-OC    PIC X(36).
005500         10  F501K01-PLAYER-NOME-OC  PIC X(60).
005600         10  F501K01-NOME-NORM-OC    PIC X(60).
005700         10  F501K01-ESCORE-OC       PIC S9(03).
005800         10  F501K01-FLAG-DARDO-OC   PIC X(01).
005900         10  F501K01-FLAG-ESTOURO-OC PIC X(01).
006000         10  F501K01-USADO-OC        PIC X(01).
006100         10  FILLER                  PIC X(02).
