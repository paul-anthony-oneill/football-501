000100*================================================================*
000200* DESCRICAO..: BOOK DA PARTIDA (MESTRE RELATIVO, 1 POR GAME-ID)
000300* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00214 + FILLER
000600*----------------------------------------------------------------*
000700* F501K04-GAME-ID           = UUID DA PARTIDA
000800* F501K04-MATCH-ID          = UUID DO CONFRONTO PAI
000900* F501K04-NUM-PARTIDA       = ORDINAL DA PARTIDA NO CONFRONTO
001000* F501K04-QUESTION-ID       = PERGUNTA EM JOGO
001100* F501K04-STATUS            = WAITING/IN_PROGRESS/COMPLETED/
001200*                             ABANDONED
001300* F501K04-JOGADOR-DA-VEZ    = UUID DE QUEM JOGA AGORA
001400* F501K04-ESCORE-JOGADOR1   = ESCORE CORRENTE DO JOGADOR 1
001500* F501K04-ESCORE-JOGADOR2   = ESCORE CORRENTE DO JOGADOR 2
001600* F501K04-TIMEOUT-SEQ-J1    = TIMEOUTS CONSECUTIVOS DO JOGADOR 1
001700* F501K04-TIMEOUT-SEQ-J2    = TIMEOUTS CONSECUTIVOS DO JOGADOR 2
001800* F501K04-VENCEDOR-ID       = UUID DO VENCEDOR (BRANCOS = EM JOGO)
001900* F501K04-QTD-JOGADAS       = TOTAL DE JOGADAS JA PROCESSADAS
002000* F501K04-TIMER-SEGUNDOS    = RELOGIO DE JOGADA: 45, 30 OU 15
002100* F501K04-FLAG-FECHOU-1O    = '1'/'2' = JOGADOR QUE FECHOU A
002200*                             PARTIDA PRIMEIRO, AGUARDANDO A
002300*                             RETALIACAO. BRANCO = NINGUEM FECHOU
002400*                             AINDA NESTA PARTIDA.
002500*----------------------------------------------------------------*
002600* REVISOES:
002700* 14/03/1989 ACO -------- CRIACAO DO BOOK - FICHA DA PARTIDA DO
002800*                        BOLAO, CHAVEADA POR NUMERO DE MESA.
002900* 19/02/1998 SAR CH00077 VIRADA DO SECULO - NENHUM CAMPO DE DATA
003000*                        NESTE BOOK, NADA A AJUSTAR.
003100* 22/09/2006 MPE CH00501 FICHA DA MESA VIROU FICHA DA PARTIDA DO
003200*                        QUIZ FOOTBALL 501. INCLUIDOS OS CAMPOS
003300*                        DE TIMER E DE TIMEOUT CONSECUTIVO PARA
003400*                        A REGRA DE DESISTENCIA DO NOVO MOTOR.
003500*                        CHAVE F501K04-REL-KEY MONTADA PELO
003600*                        PROGRAMA CHAMADOR (F501B001/F501B040).
003700* 18/08/2011 MPE CH00711 INCLUIDO F501K04-FLAG-FECHOU-1O PARA A
003800*                        REGRA DE FECHAMENTO COM RETALIACAO: O
003900*                        PRIMEIRO QUE ZERAR FICA PENDENTE ATE O
004000*                        OUTRO JOGAR A RODADA DE RESPOSTA.
004100*================================================================*
004200 01  F501K04-PARTIDA-REG.
004300     05  F501K04-GAME-ID             PIC X(36).
004400     05  F501K04-MATCH-ID            PIC X(36).
004500     05  F501K04-NUM-PARTIDA         PIC 9(03).
004600     05  F501K04-QUESTION-ID         PIC X(36).
004700     05  F501K04-STATUS              PIC X(11).
004800         88  F501K04-WAITING             VALUE 'WAITING'.
004900         88  F501K04-IN-PROGRESS         VALUE 'IN_PROGRESS'.
005000         88  F501K04-COMPLETED           VALUE 'COMPLETED'.
005100         88  F501K04-ABANDONED           VALUE 'ABANDONED'.
005200     05  F501K04-JOGADOR-DA-VEZ      PIC X(36).
005300     05  F501K04-ESCORE-JOGADOR1     PIC S9(04).
005400     05  F501K04-ESCORE-JOGADOR2     PIC S9(04).
005500     05  F501K04-TIMEOUT-SEQ-J1      PIC 9(02).
005600     05  F501K04-TIMEOUT-SEQ-J2      PIC 9(02).
005700     05  F501K04-VENCEDOR-ID         PIC X(36).
005800     05  F501K04-QTD-JOGADAS         PIC 9(05).
005900     05  F501K04-TIMER-SEGUNDOS      PIC 9(03).
006000     05  F501K04-FLAG-FECHOU-1O      PIC X(01).
006100     05  FILLER                      PIC X(04).
