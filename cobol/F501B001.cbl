000100******************************************************************
000200* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000300* INSTALACAO.: SISTEMAS - BOLAO 501
000400* DATA-ESCRITA: 14/03/1989
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)
000600* SEGURANCA..: USO INTERNO DO DEPARTAMENTO
000700* DESCRICAO..: JOB PRINCIPAL DO FOOTBALL 501 - LE A FOLHA DE
000800*              LANCES SUBMETIDOS, ACIONA O MOTOR DE PARTIDA E O
000900*              MOTOR DE CONFRONTO, E FECHA O LOTE COM O RESUMO
001000*              DE TOTAIS DE CONTROLE
001100* NOME.......: F501B001
001200******************************************************************
001300* REVISOES:
001400* 14/03/1989 ACO -------- CRIACAO DO PROGRAMA - JOB NOTURNO DE
001500*                        APURACAO DO BOLAO, LE A FOLHA DE LANCES
001600*                        DA SEXTA E APURA MESA POR MESA.
001700* 02/06/1991 ACO -------- INCLUIDO O RESUMO DE FECHAMENTO NO FIM
001800*                        DO JOB, COM OS TOTAIS DA NOITE.
001900* 19/02/1998 SAR CH00077 VIRADA DO SECULO - PROGRAMA NAO POSSUI
002000*                        CAMPO DE DATA PROPRIO (A DATA DO RESUMO
002100*                        VEM DO F501U01), NADA A AJUSTAR AQUI.
002200* 22/09/2006 MPE CH00501 PROGRAMA RENOMEADO DE BOL0001A PARA
002300*                        F501B001 NA ADAPTACAO PARA O MOTOR DO
002400*                        QUIZ FOOTBALL 501. FOLHA DE LANCES DA
002500*                        MESA VIROU FOLHA DE JOGADAS SUBMETIDAS,
002600*                        E A APURACAO DE MESA VIROU A CHAMADA AO
002700*                        F501B040 (PARTIDA) E AO F501B050
002800*                        (CONFRONTO).
002900* 18/08/2011 MPE CH00711 O DRIVER PASSOU A DECIDIR A CHAMADA DO
003000*                        F501B050 PELO FLAG-ENCERROU DEVOLVIDO
003100*                        PELO F501B040, SEM PRECISAR MAIS ABRIR O
003200*                        BOOK DA PARTIDA NESTE PROGRAMA. INCLUIDO
003300*                        O FECHAMENTO EXPLICITO DOS ARQUIVOS DOS
003400*                        DOIS MOTORES NO FIM DO LOTE.
003500* 05/12/2011 MPE CH00733 O F501B040 PASSOU A DEVOLVER O CODIGO DE
003600*                        RESULTADO EM BRANCO PARA JOGADA FORA DE
003700*                        TURNO OU CONTRA PARTIDA JA ENCERRADA (NAO
003800*                        GRAVA MAIS LANCAMENTO NESSES CASOS). ESTE
003900*                        PROGRAMA ACUSAVA 'RESULTADO DESCONHECIDO'
004000*                        PARA ESSAS JOGADAS. INCLUIDA SEXTA FAIXA
004100*                        NA TABELA DE TOTAIS (REJEITADA) PARA
004200*                        COBRIR O CODIGO EM BRANCO SEM DISPARAR O
004300*                        AVISO DE INCONSISTENCIA.
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    F501B001.
004700 AUTHOR.        A.COSTA.
004800 INSTALLATION.  BOLAO 501 - SISTEMAS.
004900 DATE-WRITTEN.  14/03/1989.
005000 DATE-COMPILED.
005100 SECURITY.      USO INTERNO DO DEPARTAMENTO.
005200*================================================================*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASSE-DIGITO IS '0' THRU '9'
005800     UPSI-0 ON STATUS IS F501B001-MODO-DEBUG.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT F501-MOVIMENTO ASSIGN TO 'F501MOVT'
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-MOVIMENTO.
006400*================================================================*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  F501-MOVIMENTO.
006800     COPY F501K02.
006900
007000 WORKING-STORAGE SECTION.
007100 01  FS-MOVIMENTO                     PIC X(02) VALUE '00'.
007200     88  FS-MOVIMENTO-OK              VALUE '00'.
007300     88  FS-MOVIMENTO-FIM             VALUE '10'.
007400 01  WRK-FLAG-FIM-ARQUIVO             PIC X(01) VALUE 'N'.
007500     88  FIM-DA-FOLHA                 VALUE 'S'.
007600     88  AINDA-HA-JOGADAS             VALUE 'N'.
007700
007800*----------------------------------------------------------------*
007900*    TOTAIS DE CONTROLE, MONTADOS COMO UM PAR CARGA/TABELA PARA
008000*    ACHAR O INDICE DO RESULTADO PELA MESMA BUSCA DOS MOTORES DE
008100*    PARTIDA E DE ESCORE, EM VEZ DE UM EVALUATE DE 6 RAMOS. A
008200*    SEXTA FAIXA (EM BRANCO) E A JOGADA REJEITADA NA ENTRADA PELO
008300*    F501B040 (FORA DE TURNO OU PARTIDA JA ENCERRADA) - NAO E UM
008400*    RESULTADO DE CARTELA, SO NAO PODE CAIR NO AVISO DE CODIGO
008500*    DESCONHECIDO (CH00733).
008600*----------------------------------------------------------------*
008700 01  WRK-TAB-RESULTADO-CARGA.
008800     05  FILLER                  PIC X(08) VALUE 'VALID'.
008900     05  FILLER                  PIC X(08) VALUE 'BUST'.
009000     05  FILLER                  PIC X(08) VALUE 'CHECKOUT'.
009100     05  FILLER                  PIC X(08) VALUE 'INVALID'.
009200     05  FILLER                  PIC X(08) VALUE 'TIMEOUT'.
009300     05  FILLER                  PIC X(08) VALUE SPACES.
009400 01  WRK-TAB-RESULTADO REDEFINES WRK-TAB-RESULTADO-CARGA.
009500     05  WRK-TAB-RESULTADO-OC    PIC X(08) OCCURS 6 TIMES
009600             INDEXED BY WRK-IDX-RESULTADO.
009700
009800 01  WRK-AREA-TOTAIS.
009900     05  WRK-TOT-VALID                PIC 9(07) COMP VALUE ZERO.
010000     05  WRK-TOT-BUST                 PIC 9(07) COMP VALUE ZERO.
010100     05  WRK-TOT-CHECKOUT             PIC 9(07) COMP VALUE ZERO.
010200     05  WRK-TOT-INVALID              PIC 9(07) COMP VALUE ZERO.
010300     05  WRK-TOT-TIMEOUT              PIC 9(07) COMP VALUE ZERO.
010400     05  WRK-TOT-REJEITADA            PIC 9(07) COMP VALUE ZERO.
010500 01  WRK-TOTAIS-ALT REDEFINES WRK-AREA-TOTAIS.
010600     05  WRK-TOT-OC                   PIC 9(07) COMP
010700             OCCURS 6 TIMES INDEXED BY WRK-IDX-TOTAL.
010800
010900*----------------------------------------------------------------*
011000*    TABELA DE STATUS DE CONFRONTO VALIDOS (CHECAGEM DEFENSIVA,
011100*    MESMA IDEIA DO F501B050)
011200*----------------------------------------------------------------*
011300 01  WRK-TAB-STATUS-CARGA.
011400     05  FILLER                   PIC X(11) VALUE 'WAITING'.
011500     05  FILLER                   PIC X(11) VALUE 'IN_PROGRESS'.
011600     05  FILLER                   PIC X(11) VALUE 'COMPLETED'.
011700     05  FILLER                   PIC X(11) VALUE 'ABANDONED'.
011800 01  WRK-TAB-STATUS REDEFINES WRK-TAB-STATUS-CARGA.
011900     05  WRK-TAB-STATUS-OC        PIC X(11) OCCURS 4 TIMES
012000             INDEXED BY WRK-IDX-STATUS.
012100
012200 77  WRK-QTD-LIDOS                    PIC 9(07) COMP VALUE ZERO.
012300 77  WRK-QTD-CONFRONTOS-FECHADOS      PIC 9(05) COMP VALUE ZERO.
012400
012500*     AREA DE CHAMADA DO MOTOR DE PARTIDA (F501B040) - RECEBE E
012600*     DEVOLVE UMA JOGADA POR CHAMADA
012700      COPY F501L40.
012800
012900*     AREA DE CHAMADA DO MOTOR DE CONFRONTO (F501B050) - SO E
013000*     MONTADA QUANDO O F501B040 AVISA QUE A PARTIDA ENCERROU
013100      COPY F501L50.
013200
013300*     AREA DE CHAMADA DA ROTINA DE DATA (F501U01), SO PARA O
013400*     CABECALHO DO RESUMO DE FECHAMENTO DO LOTE
013500      COPY F501L01.
013600
013700*================================================================*
013800 PROCEDURE DIVISION.
013900*================================================================*
014000*----------------------------------------------------------------*
014100*> cobol-lint CL002 0000-principal
014200 0000-PRINCIPAL                  SECTION.
014300
014400     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-END
014500
014600     PERFORM 0200-LER-MOVIMENTO THRU 0200-END
014700     PERFORM 0250-LACO-LOTE THRU 0250-END
014800         UNTIL FIM-DA-FOLHA
014900
015000     PERFORM 0900-ENCERRAR-MOTORES THRU 0900-END
015100     PERFORM 9999-FINALIZAR THRU 9999-END
015200
015300     CLOSE F501-MOVIMENTO
015400     STOP RUN
015500     .
015600*> cobol-lint CL002 0000-end
015700 0000-END.
015800     EXIT
015900     .
016000*----------------------------------------------------------------*
016100*    CORPO DO LACO ACIMA - PROCESSA A JOGADA CORRENTE E LE A
016200*    PROXIMA, ATE ACABAR A FOLHA DE JOGADAS SUBMETIDAS
016300*----------------------------------------------------------------*
016400*> cobol-lint CL002 0250-laco-lote
016500 0250-LACO-LOTE                  SECTION.
016600
016700     PERFORM 0300-PROCESSAR-MOVIMENTO
016800         THRU 0300-END
016900     PERFORM 0200-LER-MOVIMENTO THRU 0200-END
017000     .
017100*> cobol-lint CL002 0250-end
017200 0250-END. EXIT.
017300*----------------------------------------------------------------*
017400*    ABERTURA DA FOLHA DE JOGADAS SUBMETIDAS (UNICO ARQUIVO QUE
017500*    ESTE PROGRAMA ABRE DIRETAMENTE - OS BOOKS DE PARTIDA E DE
017600*    CONFRONTO SAO ABERTOS POR DENTRO DOS PROPRIOS MOTORES)
017700*----------------------------------------------------------------*
017800*> cobol-lint CL002 0100-abrir-arquivos
017900 0100-ABRIR-ARQUIVOS              SECTION.
018000
018100     OPEN INPUT F501-MOVIMENTO
018200     IF NOT FS-MOVIMENTO-OK
018300        DISPLAY 'F501B001 - ERRO NA ABERTURA DA FOLHA DE '
018400                'JOGADAS, FILE STATUS: ' FS-MOVIMENTO
018500        STOP RUN
018600     END-IF
018700     .
018800*> cobol-lint CL002 0100-end
018900 0100-END. EXIT.
019000*----------------------------------------------------------------*
019100*    LE A PROXIMA JOGADA SUBMETIDA, NA ORDEM NATURAL DO ARQUIVO
019200*----------------------------------------------------------------*
019300*> cobol-lint CL002 0200-ler-movimento
019400 0200-LER-MOVIMENTO               SECTION.
019500
019600     READ F501-MOVIMENTO
019700         AT END
019800            MOVE 'S'              TO WRK-FLAG-FIM-ARQUIVO
019900         NOT AT END
020000            ADD 1                 TO WRK-QTD-LIDOS
020100     END-READ
020200     .
020300*> cobol-lint CL002 0200-end
020400 0200-END. EXIT.
020500*----------------------------------------------------------------*
020600*    MONTA A AREA DE LIGACAO DO MOTOR DE PARTIDA, CHAMA O
020700*    F501B040, ACUMULA O TOTAL DE CONTROLE DO RESULTADO E ACIONA
020800*    O MOTOR DE CONFRONTO QUANDO A PARTIDA ACABOU DE ENCERRAR
020900*----------------------------------------------------------------*
021000*> cobol-lint CL002 0300-processar-movimento
021100 0300-PROCESSAR-MOVIMENTO         SECTION.
021200
021300     MOVE F501K02-GAME-ID          TO F501L40-GAME-ID
021400     MOVE F501K02-MATCH-ID         TO F501L40-MATCH-ID
021500     MOVE F501K02-PLAYER-ID        TO F501L40-PLAYER-ID
021600     MOVE F501K02-NUM-JOGADA       TO F501L40-NUM-JOGADA
021700     MOVE F501K02-RESPOSTA-TEXTO   TO F501L40-RESPOSTA-TEXTO
021800     MOVE F501K02-FLAG-TIMEOUT     TO F501L40-FLAG-TIMEOUT
021900     MOVE F501K02-QUESTION-ID      TO F501L40-QUESTION-ID
022000     MOVE 'N'                      TO F501L40-FLAG-FIM-JOB
022100
022200     CALL 'F501B040'            USING F501L40-AREA-LIGACAO
022300
022400     PERFORM 0400-ACUMULAR-TOTAL-RESULTADO
022500         THRU 0400-END
022600
022700     IF F501L40-FLAG-ENCERROU      = 'S'
022800        PERFORM 0500-FECHAR-CONFRONTO
022900            THRU 0500-END
023000     END-IF
023100     .
023200*> cobol-lint CL002 0300-end
023300 0300-END. EXIT.
023400*----------------------------------------------------------------*
023500*    SOMA O RESULTADO DA JOGADA NO TOTAL DE CONTROLE CORRESPON-
023600*    DENTE, ACHADO POR BUSCA NA MESMA TABELA DE CODIGOS USADA
023700*    PELOS MOTORES DE ESCORE E DE PARTIDA (VALID/BUST/CHECKOUT/
023800*    INVALID/TIMEOUT/REJEITADA EM BRANCO)
023900*----------------------------------------------------------------*
024000*> cobol-lint CL002 0400-acumular-total-resultado
024100 0400-ACUMULAR-TOTAL-RESULTADO    SECTION.
024200
024300     SET WRK-IDX-RESULTADO         TO 1
024400     SEARCH WRK-TAB-RESULTADO-OC
024500         AT END
024600            DISPLAY 'F501B001 - RESULTADO DE JOGADA '
024700                    'DESCONHECIDO: ' F501L40-CODIGO-RESULTADO
024800         WHEN WRK-TAB-RESULTADO-OC (WRK-IDX-RESULTADO) =
024900                 F501L40-CODIGO-RESULTADO
025000            SET WRK-IDX-TOTAL      TO WRK-IDX-RESULTADO
025100            ADD 1 TO WRK-TOT-OC (WRK-IDX-TOTAL)
025200     END-SEARCH
025300     .
025400*> cobol-lint CL002 0400-end
025500 0400-END. EXIT.
025600*----------------------------------------------------------------*
025700*    CHAMA O MOTOR DE CONFRONTO PARA APURAR A VITORIA DA PARTIDA
025800*    QUE ACABOU DE ENCERRAR E VERIFICAR SE O CONFRONTO TAMBEM
025900*    ENCERROU
026000*----------------------------------------------------------------*
026100*> cobol-lint CL002 0500-fechar-confronto
026200 0500-FECHAR-CONFRONTO            SECTION.
026300
026400     MOVE F501L40-MATCH-ID         TO F501L50-MATCH-ID
026500     MOVE F501L40-GAME-ID          TO F501L50-VENCEDOR-GAME-ID
026600     MOVE F501L40-VENCEDOR-ID      TO F501L50-GAME-VENCEDOR-ID
026700     MOVE 'N'                      TO F501L50-FLAG-FIM-JOB
026800
026900     CALL 'F501B050'            USING F501L50-AREA-LIGACAO
027000
027100     PERFORM 0600-CONFERIR-STATUS-CONFRONTO
027200         THRU 0600-END
027300
027400     IF F501L50-STATUS-CONFRONTO   = 'COMPLETED'
027500        ADD 1                     TO WRK-QTD-CONFRONTOS-FECHADOS
027600        DISPLAY 'F501B001 - CONFRONTO ENCERRADO: '
027700                F501L50-MATCH-ID ' VENCEDOR: '
027800                F501L50-VENCEDOR-ID
027900     END-IF
028000     .
028100*> cobol-lint CL002 0500-end
028200 0500-END. EXIT.
028300*----------------------------------------------------------------*
028400*    CHECAGEM DEFENSIVA - O STATUS DE CONFRONTO DEVOLVIDO PELO
028500*    F501B050 TEM QUE SER UM DOS QUATRO VALIDOS DO MOTOR
028600*----------------------------------------------------------------*
028700*> cobol-lint CL002 0600-conferir-status-confronto
028800 0600-CONFERIR-STATUS-CONFRONTO   SECTION.
028900
029000     SET WRK-IDX-STATUS            TO 1
029100     SEARCH WRK-TAB-STATUS-OC
029200         AT END
029300            DISPLAY 'F501B001 - STATUS DE CONFRONTO INVALIDO: '
029400                    F501L50-STATUS-CONFRONTO
029500         WHEN WRK-TAB-STATUS-OC (WRK-IDX-STATUS) =
029600                 F501L50-STATUS-CONFRONTO
029700            CONTINUE
029800     END-SEARCH
029900     .
030000*> cobol-lint CL002 0600-end
030100 0600-END. EXIT.
030200*----------------------------------------------------------------*
030300*    AVISA OS DOIS MOTORES QUE O LOTE ACABOU, PARA FECHAREM OS
030400*    PROPRIOS ARQUIVOS (O F501-LANCTO, EM PARTICULAR, SO GRAVA
030500*    DE VERDADE NO DISCO DEPOIS DO CLOSE)
030600*----------------------------------------------------------------*
030700*> cobol-lint CL002 0900-encerrar-motores
030800 0900-ENCERRAR-MOTORES            SECTION.
030900
031000     MOVE 'S'                      TO F501L40-FLAG-FIM-JOB
031100     CALL 'F501B040'            USING F501L40-AREA-LIGACAO
031200
031300     MOVE 'S'                      TO F501L50-FLAG-FIM-JOB
031400     CALL 'F501B050'            USING F501L50-AREA-LIGACAO
031500     .
031600*> cobol-lint CL002 0900-end
031700 0900-END. EXIT.
031800*----------------------------------------------------------------*
031900*    RESUMO DE FECHAMENTO DO LOTE, COM OS TOTAIS DE CONTROLE E A
032000*    DATA DO SISTEMA OBTIDA DO F501U01
032100*----------------------------------------------------------------*
032200*> cobol-lint CL002 9999-finalizar
032300 9999-FINALIZAR                   SECTION.
032400
032500     CALL 'F501U01'             USING F501L01-AREA-LIGACAO
032600
032700     DISPLAY ' '
032800     DISPLAY '=============================================='
032900     DISPLAY 'F501B001 - RESUMO DO LOTE DE JOGADAS - FOOTBALL 501'
033000     DISPLAY 'DATA DO PROCESSAMENTO: ' F501L01-DESC-SEMANA ', '
033100             F501L01-DIA '/' F501L01-MES '/' F501L01-ANO
033200             ' DE ' F501L01-DESC-MES
033300     DISPLAY '----------------------------------------------'
033400     DISPLAY 'JOGADAS LIDAS.........: ' WRK-QTD-LIDOS
033500     DISPLAY 'JOGADAS VALIDAS.......: ' WRK-TOT-VALID
033600     DISPLAY 'JOGADAS COM ESTOURO...: ' WRK-TOT-BUST
033700     DISPLAY 'FECHAMENTOS (CHECKOUT): ' WRK-TOT-CHECKOUT
033800     DISPLAY 'JOGADAS INVALIDAS.....: ' WRK-TOT-INVALID
033900     DISPLAY 'DESISTENCIAS (TIMEOUT): ' WRK-TOT-TIMEOUT
034000     DISPLAY 'JOGADAS REJEITADAS....: ' WRK-TOT-REJEITADA
034100     DISPLAY 'CONFRONTOS ENCERRADOS.: '
034200             WRK-QTD-CONFRONTOS-FECHADOS
034300     DISPLAY '=============================================='
034400     .
034500*> cobol-lint CL002 9999-end
034600 9999-END. EXIT.
