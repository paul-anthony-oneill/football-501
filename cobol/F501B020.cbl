000100******************************************************************
000200* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000300* INSTALACAO.: SISTEMAS - BOLAO 501
000400* DATA-ESCRITA: 14/03/1989
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)
000600* SEGURANCA..: USO INTERNO DO DEPARTAMENTO
000700* DESCRICAO..: MOTOR DE CALCULO DE ESCORE DA JOGADA (501 COM
000800*              FECHAMENTO ENTRE -10 E ZERO)
000900* NOME.......: F501B020
001000******************************************************************
001100* REVISOES:
001200* 14/03/1989 ACO -------- CRIACAO DO PROGRAMA - BAIXA O VALOR DA
001300*                        JOGADA DO SALDO DO JOGADOR NA CARTELA DO
001400*                        BOLAO, RESPEITANDO A FAIXA DE FECHAMENTO
001500*                        ENTRE -10 E ZERO.
001600* 02/06/1991 ACO -------- INCLUIDA CHAMADA AO VALIDADOR DE DARDO
001700*                        (BOL0010A) ANTES DE BAIXAR O SALDO.
001800* 19/02/1998 SAR CH00077 VIRADA DO SECULO - PROGRAMA NAO POSSUI
001900*                        CAMPO DE DATA, NADA A AJUSTAR.
002000* 22/09/2006 MPE CH00501 PROGRAMA RENOMEADO DE BOL0020A PARA
002100*                        F501B020 NA ADAPTACAO PARA O MOTOR DO
002200*                        QUIZ FOOTBALL 501. CHAMADA AO VALIDADOR
002300*                        PASSOU A SER PARA F501B010.
002400* 11/05/2009 MPE CH00642 SIMPLIFICADA A GUARDA DE "JA FECHADO" -
002500*                        PASSOU A TESTAR O PROPRIO ESCORE ATUAL
002600*                        (MENOR QUE ZERO), SEM FLAG SEPARADO, NA
002700*                        MESMA ORDEM DO MOTOR DE REFERENCIA.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    F501B020.
003100 AUTHOR.        A.COSTA.
003200 INSTALLATION.  BOLAO 501 - SISTEMAS.
003300 DATE-WRITTEN.  14/03/1989.
003400 DATE-COMPILED.
003500 SECURITY.      USO INTERNO DO DEPARTAMENTO.
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASSE-DIGITO IS '0' THRU '9'
004200     UPSI-0 ON STATUS IS F501B020-MODO-DEBUG.
004300*================================================================*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WRK-NOVO-ESCORE-EDITADO.
004700     05  WRK-NOVO-SINAL              PIC X(01).
004800     05  WRK-NOVO-VALOR              PIC 9(04).
004900 01  WRK-NOVO-ESCORE-NUM REDEFINES WRK-NOVO-ESCORE-EDITADO
005000                                 PIC S9(05).
005100
005200 01  WRK-AREA-DARDO.
005300     05  WRK-DARDO-ESCORE            PIC S9(03).
005400     05  WRK-DARDO-FLAG-VALIDO       PIC X(01).
005500     05  WRK-DARDO-FLAG-ESTOURO      PIC X(01).
005600     05  FILLER                      PIC X(05).
005700 01  WRK-AREA-DARDO-ALT REDEFINES WRK-AREA-DARDO.
005800     05  WRK-DARDO-ESCORE-X          PIC X(03).
005900     05  FILLER                      PIC X(07).
006000
006100*----------------------------------------------------------------*
006200*    TABELA DE CODIGOS DE RESULTADO VALIDOS (CHECAGEM DEFENSIVA)
006300*----------------------------------------------------------------*
006400 01  WRK-TAB-RESULTADO-CARGA.
006500     05  FILLER                  PIC X(08) VALUE 'BUST'.
006600     05  FILLER                  PIC X(08) VALUE 'CHECKOUT'.
006700     05  FILLER                  PIC X(08) VALUE 'VALID'.
006800 01  WRK-TAB-RESULTADO REDEFINES WRK-TAB-RESULTADO-CARGA.
006900     05  WRK-TAB-RESULTADO-OC    PIC X(08) OCCURS 3 TIMES
007000             INDEXED BY WRK-IDX-RESULTADO.
007100
007200 77  WRK-QTD-CHAMADAS                PIC 9(05) COMP VALUE ZERO.
007300
007400 01  WRK-CONTADORES.
007500     05  WRK-FLAG-CODIGO-OK          PIC X(01) VALUE 'N'.
007600         88  WRK-CODIGO-OK               VALUE 'S'.
007700         88  WRK-CODIGO-INVALIDO         VALUE 'N'.
007800     05  FILLER                      PIC X(01).
007900*================================================================*
008000 LINKAGE SECTION.
008100 COPY F501L20.
008200*================================================================*
008300 PROCEDURE DIVISION USING F501L20-AREA-LIGACAO.
008400*================================================================*
008500*> cobol-lint CL002 0000-principal
008600 0000-PRINCIPAL                  SECTION.
008700
008800     ADD 1                       TO WRK-QTD-CHAMADAS
008900     MOVE SPACES                 TO F501L20-CODIGO-RESULTADO
009000     MOVE F501L20-ESCORE-ATUAL    TO F501L20-ESCORE-NOVO
009100
009200     PERFORM 1000-VERIFICAR-FECHADO
009300         THRU 1000-END
009400     IF F501L20-CODIGO-RESULTADO NOT = SPACES
009500        GO TO 0000-END
009600     END-IF
009700
009800     PERFORM 2000-VERIFICAR-DARDO THRU 2000-END
009900     IF F501L20-CODIGO-RESULTADO NOT = SPACES
010000        GO TO 0000-END
010100     END-IF
010200
010300     PERFORM 3000-CALCULAR-NOVO-ESCORE
010400         THRU 3000-END
010500
010600     PERFORM 4000-VERIFICAR-ESTOURO
010700         THRU 4000-END
010800     IF F501L20-CODIGO-RESULTADO NOT = SPACES
010900        GO TO 0000-END
011000     END-IF
011100
011200     PERFORM 5000-VERIFICAR-FECHAMENTO
011300         THRU 5000-END
011400     .
011500*> cobol-lint CL002 0000-end
011600 0000-END.
011700     PERFORM 6000-CONFERIR-CODIGO THRU 6000-END
011800     GOBACK
011900     .
012000*----------------------------------------------------------------*
012100*    CHECAGEM DEFENSIVA - CODIGO-RESULTADO PRODUZIDO E UM DOS
012200*    VALORES CONHECIDOS DO MOTOR DE ESCORE
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 6000-conferir-codigo
012500 6000-CONFERIR-CODIGO            SECTION.
012600
012700     MOVE 'N'                    TO WRK-FLAG-CODIGO-OK
012800     SET WRK-IDX-RESULTADO       TO 1
012900     SEARCH WRK-TAB-RESULTADO-OC
013000         AT END
013100            CONTINUE
013200         WHEN WRK-TAB-RESULTADO-OC (WRK-IDX-RESULTADO)
013300                                 = F501L20-CODIGO-RESULTADO
013400            MOVE 'S'             TO WRK-FLAG-CODIGO-OK
013500     END-SEARCH
013600
013700     IF WRK-CODIGO-INVALIDO
013800        DISPLAY 'F501B020 - CODIGO DE RESULTADO INESPERADO: '
013900                F501L20-CODIGO-RESULTADO
014000     END-IF
014100     .
014200*> cobol-lint CL002 6000-end
014300 6000-END. EXIT.
014400*----------------------------------------------------------------*
014500*    PASSO 1 - JOGADOR JA FECHADO (ESCORE ATUAL ABAIXO DE ZERO)
014600*----------------------------------------------------------------*
014700*> cobol-lint CL002 1000-verificar-fechado
014800 1000-VERIFICAR-FECHADO          SECTION.
014900
015000     IF F501L20-ESCORE-ATUAL     < 0
015100        MOVE 'BUST'              TO F501L20-CODIGO-RESULTADO
015200     END-IF
015300     .
015400*> cobol-lint CL002 1000-end
015500 1000-END. EXIT.
015600*----------------------------------------------------------------*
015700*    PASSO 2 - VALOR DA RESPOSTA NAO E JOGADA VALIDA DE DARDO
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 2000-verificar-dardo
016000 2000-VERIFICAR-DARDO            SECTION.
016100
016200     MOVE F501L20-VALOR-RESPOSTA TO WRK-DARDO-ESCORE
016300
016400     CALL 'F501B010'             USING WRK-AREA-DARDO
016500
016600     IF WRK-DARDO-FLAG-VALIDO    NOT = 'S'
016700        MOVE 'BUST'              TO F501L20-CODIGO-RESULTADO
016800     END-IF
016900     .
017000*> cobol-lint CL002 2000-end
017100 2000-END. EXIT.
017200*----------------------------------------------------------------*
017300*    PASSO 3 - CALCULAR O NOVO ESCORE (ATUAL MENOS RESPOSTA)
017400*----------------------------------------------------------------*
017500*> cobol-lint CL002 3000-calcular-novo-escore
017600 3000-CALCULAR-NOVO-ESCORE       SECTION.
017700
017800     COMPUTE WRK-NOVO-ESCORE-NUM =
017900             F501L20-ESCORE-ATUAL - F501L20-VALOR-RESPOSTA
018000     .
018100*> cobol-lint CL002 3000-end
018200 3000-END. EXIT.
018300*----------------------------------------------------------------*
018400*    PASSO 4 - ESTOUROU O LIMITE DE FECHAMENTO (ABAIXO DE -10)
018500*----------------------------------------------------------------*
018600*> cobol-lint CL002 4000-verificar-estouro
018700 4000-VERIFICAR-ESTOURO          SECTION.
018800
018900     IF WRK-NOVO-ESCORE-NUM      < -10
019000        MOVE 'BUST'              TO F501L20-CODIGO-RESULTADO
019100     END-IF
019200     .
019300*> cobol-lint CL002 4000-end
019400 4000-END. EXIT.
019500*----------------------------------------------------------------*
019600*    PASSO 5 - FECHAMENTO (-10 A ZERO) OU JOGADA VALIDA (MAIOR
019700*              QUE ZERO)
019800*----------------------------------------------------------------*
019900*> cobol-lint CL002 5000-verificar-fechamento
020000 5000-VERIFICAR-FECHAMENTO       SECTION.
020100
020200     MOVE WRK-NOVO-ESCORE-NUM    TO F501L20-ESCORE-NOVO
020300
020400     IF WRK-NOVO-ESCORE-NUM      <= 0
020500        MOVE 'CHECKOUT'          TO F501L20-CODIGO-RESULTADO
020600     ELSE
020700        MOVE 'VALID'             TO F501L20-CODIGO-RESULTADO
020800     END-IF
020900     .
021000*> cobol-lint CL002 5000-end
021100 5000-END. EXIT.
