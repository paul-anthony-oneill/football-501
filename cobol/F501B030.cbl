000100******************************************************************
000200* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000300* INSTALACAO.: SISTEMAS - BOLAO 501
000400* DATA-ESCRITA: 14/03/1989
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)
000600* SEGURANCA..: USO INTERNO DO DEPARTAMENTO
000700* DESCRICAO..: CASADOR DE RESPOSTAS DA CARTELA - EXATO E POR
000800*              SEMELHANCA DE BIGRAMAS
000900* NOME.......: F501B030
001000******************************************************************
001100* REVISOES:
001200* 14/03/1989 ACO -------- CRIACAO DO PROGRAMA - CARREGA A
001300*                        CARTELA DE RESPOSTAS VALIDAS DA SEXTA E
001400*                        PROCURA O PALPITE DIGITADO NA CARTELA.
001500* 02/06/1991 ACO -------- INCLUIDA BUSCA POR SEMELHANCA QUANDO O
001600*                        PALPITE NAO BATE EXATO COM NINGUEM DA
001700*                        CARTELA (COMPARACAO POR PARES DE LETRAS).
001800* 19/02/1998 SAR CH00077 VIRADA DO SECULO - PROGRAMA NAO POSSUI
001900*                        CAMPO DE DATA, NADA A AJUSTAR.
002000* 22/09/2006 MPE CH00501 PROGRAMA RENOMEADO DE BOL0030A PARA
002100*                        F501B030 NA ADAPTACAO PARA O MOTOR DO
002200*                        QUIZ FOOTBALL 501. CARTELA PASSOU A SER
002300*                        CARREGADA POR QUESTION-ID (UUID) E A
002400*                        TABELA GANHOU O FLAG DE JOGADOR JA USADO.
002500* 11/05/2009 MPE CH00642 JOGADOR JA USADO PASSA A SER MARCADO NA
002600*                        PROPRIA CHAMADA (F501L30-PLAYER-ID), SEM
002700*                        PRECISAR RELER O ARQUIVO DE LANCES.
002800* 02/04/2012 MPE CH00745 QA ACUSOU JOGADOR REPETIDO QUANDO DUAS
002900*                        PARTIDAS SORTEIAM A MESMA QUESTION-ID -
003000*                        O FLAG DE USO VIVIA NA CARTELA, QUE E
003100*                        COMPARTILHADA ENTRE PARTIDAS. CRIADA
003200*                        TABELA PROPRIA DE JOGADOR-USADO POR
003300*                        PARTIDA (WRK-TAB-USADOS-CARGA), NUNCA
003400*                        LIMPA NA RECARGA DA CARTELA, E O FLAG
003500*                        F501K01-USADO-OC PASSA A SER PROJETADO
003600*                        DESTA TABELA A CADA CHAMADA.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    F501B030.
004000 AUTHOR.        A.COSTA.
004100 INSTALLATION.  BOLAO 501 - SISTEMAS.
004200 DATE-WRITTEN.  14/03/1989.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO DO DEPARTAMENTO.
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASSE-DIGITO IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS F501B030-MODO-DEBUG.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT F501-VALANS ASSIGN TO 'F501VALA'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-VALANS.
005700*================================================================*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  F501-VALANS.
006100 01  FD-VALANS-REG                   PIC X(197).
006200
006300 WORKING-STORAGE SECTION.
006400 01  FS-VALANS                       PIC X(02) VALUE '00'.
006500     88  FS-VALANS-OK                VALUE '00'.
006600     88  FS-VALANS-FIM                VALUE '10'.
006700 01  WRK-FIM-VALANS                  PIC X(01) VALUE 'N'.
006800     88  FIM-DOS-VALANS               VALUE 'S'.
006900
007000*     CARTELA DE RESPOSTAS VALIDAS, MANTIDA DE UMA CHAMADA PARA
007100*     A OUTRA ENQUANTO A QUESTION-ID NAO MUDAR.
007200      COPY F501K01.
007300
007400 77  WRK-QUESTION-ID-CACHE           PIC X(36) VALUE SPACES.
007500
007600*----------------------------------------------------------------*
007700*    TABELA DE JOGADOR JA USADO POR PARTIDA (GAME-ID) - NAO E
007800*    LIMPA NA RECARGA DA CARTELA (QUE E POR QUESTION-ID), POIS
007900*    DUAS PARTIDAS PODEM SORTEAR A MESMA QUESTION-ID AO MESMO
008000*    TEMPO. O FLAG F501K01-USADO-OC E PROJETADO DESTA TABELA A
008100*    CADA CHAMADA, PELO GAME-ID CORRENTE.
008200*----------------------------------------------------------------*
008300 01  WRK-TAB-USADOS-CARGA.
008400     05  WRK-QTD-USADOS              PIC 9(03) COMP VALUE ZERO.
008500     05  WRK-USADOS-OC OCCURS 300 TIMES.
008600         10  WRK-USADO-GAME-ID-OC    PIC X(36).
008700         10  WRK-USADO-PLAYER-ID-OC  PIC X(36).
008800     05  FILLER                      PIC X(05).
008900
009000 01  WRK-FLAG-JOGADOR-USADO          PIC X(01) VALUE 'N'.
009100     88  JOGADOR-JA-USADO              VALUE 'S'.
009200
009300 01  WRK-IND-USADO                   PIC 9(03) COMP VALUE ZERO.
009400
009500*----------------------------------------------------------------*
009600*    AREA DE NORMALIZACAO DE TEXTO DIGITADO
009700*----------------------------------------------------------------*
009800 01  WRK-ENTRADA-BRUTA               PIC X(60) VALUE SPACES.
009900 01  WRK-ENTRADA-NORM.
010000     05  WRK-EN-POS OCCURS 60 TIMES  PIC X(01).
010100 01  WRK-ENTRADA-NORM-X REDEFINES WRK-ENTRADA-NORM
010200                                     PIC X(60).
010300
010400*----------------------------------------------------------------*
010500*    AREA DE COMPARACAO POR BIGRAMAS (PARES DE LETRAS)
010600*----------------------------------------------------------------*
010700 01  WRK-AREA-BIGRAMA.
010800     05  WRK-LEN-ENTRADA             PIC 9(02) COMP VALUE ZERO.
010900     05  WRK-LEN-CANDIDATO           PIC 9(02) COMP VALUE ZERO.
011000     05  WRK-QTD-BIG-ENTRADA         PIC 9(02) COMP VALUE ZERO.
011100     05  WRK-QTD-BIG-CANDID          PIC 9(02) COMP VALUE ZERO.
011200     05  WRK-QTD-BIG-COMUM           PIC 9(03) COMP VALUE ZERO.
011300     05  WRK-SIMILAR-X1000           PIC 9(04) COMP VALUE ZERO.
011400     05  WRK-SIMILAR-MELHOR          PIC 9(04) COMP VALUE ZERO.
011500 01  WRK-AREA-BIGRAMA-ALT REDEFINES WRK-AREA-BIGRAMA.
011600     05  FILLER                      PIC X(15).
011700
011800 01  WRK-INDICES.
011900     05  WRK-I                       PIC 9(03) COMP VALUE ZERO.
012000     05  WRK-J                       PIC 9(03) COMP VALUE ZERO.
012100     05  WRK-IND-MELHOR              PIC 9(03) COMP VALUE ZERO.
012200     05  WRK-TAB-POS                 PIC 9(03) COMP VALUE ZERO.
012300
012400 01  WRK-CANDIDATO-NORM.
012500     05  WRK-CN-POS OCCURS 60 TIMES  PIC X(01).
012600 01  WRK-CANDIDATO-NORM-X REDEFINES WRK-CANDIDATO-NORM
012700                                     PIC X(60).
012800
012900 77  WRK-RESULTADO-BUSCA             PIC X(01) VALUE 'N'.
013000     88  BIGRAMA-ACHADO               VALUE 'S'.
013100     88  BIGRAMA-NAO-ACHADO           VALUE 'N'.
013200*================================================================*
013300 LINKAGE SECTION.
013400 COPY F501L30.
013500*================================================================*
013600 PROCEDURE DIVISION USING F501L30-AREA-LIGACAO.
013700*================================================================*
013800*> cobol-lint CL002 0000-principal
013900 0000-PRINCIPAL                  SECTION.
014000
014100     MOVE SPACES                 TO F501L30-PLAYER-ID-ACHADO
014200     MOVE SPACES                 TO F501L30-NOME-ACHADO
014300     MOVE ZERO                   TO F501L30-ESCORE-ACHADO
014400     MOVE 'N'                    TO F501L30-FLAG-ESTOURO
014500     MOVE SPACES                 TO F501L30-CLASSIFICACAO
014600
014700     IF F501L30-QUESTION-ID NOT = WRK-QUESTION-ID-CACHE
014800        PERFORM 2000-CARREGAR-TABELA-RESPOSTA
014900            THRU 2000-END
015000     END-IF
015100
015200     IF F501L30-PLAYER-ID NOT = SPACES
015300        PERFORM 2500-MARCAR-USADO THRU 2500-END
015400     END-IF
015500
015600     PERFORM 2600-PROJETAR-USADOS THRU 2600-END
015700
015800     PERFORM 1000-NORMALIZAR-ENTRADA
015900         THRU 1000-END
016000
016100     IF WRK-ENTRADA-NORM-X        = SPACES
016200        MOVE 'SEM-ACERTO'         TO F501L30-CLASSIFICACAO
016300        GO TO 0000-END
016400     END-IF
016500
016600     PERFORM 3000-LOCALIZAR-EXATO THRU 3000-END
016700
016800     IF F501L30-CLASSIFICACAO     = SPACES
016900        PERFORM 4000-LOCALIZAR-SEMELHANTE
017000            THRU 4000-END
017100     END-IF
017200
017300     IF F501L30-CLASSIFICACAO     = SPACES
017400        MOVE 'SEM-ACERTO'         TO F501L30-CLASSIFICACAO
017500     END-IF
017600     .
017700*> cobol-lint CL002 0000-end
017800 0000-END.
017900     PERFORM 6000-CONTAR-RESPOSTAS-DISPONIVEIS
018000         THRU 6000-END
018100     PERFORM 7000-CONTAR-RESPOSTAS-VALIDAS
018200         THRU 7000-END
018300     GOBACK
018400     .
018500*----------------------------------------------------------------*
018600*    PASSO 1 - NORMALIZAR O TEXTO DIGITADO (APARAR E MINUSCULO)
018700*----------------------------------------------------------------*
018800*> cobol-lint CL002 1000-normalizar-entrada
018900 1000-NORMALIZAR-ENTRADA         SECTION.
019000
019100     MOVE F501L30-RESPOSTA-TEXTO  TO WRK-ENTRADA-BRUTA
019200     INSPECT WRK-ENTRADA-BRUTA CONVERTING
019300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019400         TO 'abcdefghijklmnopqrstuvwxyz'
019500
019600     MOVE SPACES                  TO WRK-ENTRADA-NORM-X
019700     MOVE ZERO                    TO WRK-LEN-ENTRADA
019800
019900     PERFORM 1100-COPIAR-SEM-ESPACO
020000         VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 60
020100     .
020200*> cobol-lint CL002 1000-end
020300 1000-END. EXIT.
020400
020500*> cobol-lint CL002 1100-copiar-sem-espaco
020600 1100-COPIAR-SEM-ESPACO          SECTION.
020700
020800     IF WRK-ENTRADA-BRUTA (WRK-I:1) NOT = SPACE
020900        ADD 1                    TO WRK-LEN-ENTRADA
021000        MOVE WRK-ENTRADA-BRUTA (WRK-I:1)
021100                                  TO WRK-EN-POS (WRK-LEN-ENTRADA)
021200     END-IF
021300     .
021400*> cobol-lint CL002 1100-end
021500 1100-END. EXIT.
021600*----------------------------------------------------------------*
021700*    PASSO 2 - (RE)CARREGAR A CARTELA DE RESPOSTAS DA PERGUNTA
021800*----------------------------------------------------------------*
021900*> cobol-lint CL002 2000-carregar-tabela-resposta
022000 2000-CARREGAR-TABELA-RESPOSTA   SECTION.
022100
022200     MOVE F501L30-QUESTION-ID     TO WRK-QUESTION-ID-CACHE
022300     MOVE ZERO                    TO F501K01-QTD-RESPOSTAS
022400     MOVE 'N'                     TO WRK-FIM-VALANS
022500
022600     OPEN INPUT F501-VALANS
022700     IF NOT FS-VALANS-OK
022800        DISPLAY 'F501B030 - ERRO AO ABRIR F501-VALANS. FS='
022900                FS-VALANS
023000        GO TO 2000-END
023100     END-IF
023200
023300     PERFORM 2100-LER-VALANS THRU 2100-END
023400     PERFORM 2200-EMPILHAR-SE-CASAR
023500         THRU 2200-END
023600         UNTIL FIM-DOS-VALANS
023700
023800     CLOSE F501-VALANS
023900     .
024000*> cobol-lint CL002 2000-end
024100 2000-END. EXIT.
024200
024300*> cobol-lint CL002 2100-ler-valans
024400 2100-LER-VALANS                 SECTION.
024500
024600     READ F501-VALANS INTO F501K01-RESPOSTA-VALIDA
024700         AT END
024800            MOVE 'S'              TO WRK-FIM-VALANS
024900     END-READ
025000     .
025100*> cobol-lint CL002 2100-end
025200 2100-END. EXIT.
025300
025400*> cobol-lint CL002 2200-empilhar-se-casar
025500 2200-EMPILHAR-SE-CASAR          SECTION.
025600
025700     IF F501K01-QUESTION-ID       = F501L30-QUESTION-ID
025800        AND F501K01-QTD-RESPOSTAS < 300
025900        ADD 1                     TO F501K01-QTD-RESPOSTAS
026000        MOVE F501K01-QTD-RESPOSTAS TO WRK-I
026100        MOVE F501K01-QUESTION-ID
026200                    TO F501K01-QUESTION-ID-OC (WRK-I)
026300        MOVE F501K01-PLAYER-ID
026400                    TO F501K01-PLAYER-ID-OC (WRK-I)
026500        MOVE F501K01-PLAYER-NOME
026600                    TO F501K01-PLAYER-NOME-OC (WRK-I)
026700        MOVE F501K01-NOME-NORMALIZ
026800                    TO F501K01-NOME-NORM-OC (WRK-I)
026900        MOVE F501K01-ESCORE-RESPOSTA
027000                    TO F501K01-ESCORE-OC (WRK-I)
027100        MOVE F501K01-FLAG-DARDO-OK
027200                    TO F501K01-FLAG-DARDO-OC (WRK-I)
027300        MOVE F501K01-FLAG-ESTOURO
027400                    TO F501K01-FLAG-ESTOURO-OC (WRK-I)
027500        MOVE 'N'    TO F501K01-USADO-OC (WRK-I)
027600     END-IF
027700
027800     PERFORM 2100-LER-VALANS THRU 2100-END
027900     .
028000*> cobol-lint CL002 2200-end
028100 2200-END. EXIT.
028200*----------------------------------------------------------------*
028300*    PASSO 2.5 - MARCAR NA CARTELA O JOGADOR JA RESPONDIDO
028400*----------------------------------------------------------------*
028500*> cobol-lint CL002 2500-marcar-usado
028600 2500-MARCAR-USADO               SECTION.
028700
028800     PERFORM 2510-MARCAR-USADO-LACO
028900         THRU 2510-END
029000         VARYING WRK-I FROM 1 BY 1
029100         UNTIL WRK-I > F501K01-QTD-RESPOSTAS
029200
029300     PERFORM 2520-GRAVAR-USADO-PARTIDA
029400         THRU 2520-END
029500     .
029600*> cobol-lint CL002 2500-end
029700 2500-END. EXIT.
029800*----------------------------------------------------------------*
029900*    CORPO DO LACO ACIMA - TESTA E MARCA UMA POSICAO DA CARTELA
030000*----------------------------------------------------------------*
030100*> cobol-lint CL002 2510-marcar-usado-laco
030200 2510-MARCAR-USADO-LACO          SECTION.
030300
030400     IF F501K01-PLAYER-ID-OC (WRK-I) = F501L30-PLAYER-ID
030500        MOVE 'S'               TO F501K01-USADO-OC (WRK-I)
030600     END-IF
030700     .
030800*> cobol-lint CL002 2510-end
030900 2510-END. EXIT.
031000*----------------------------------------------------------------*
031100*    GRAVA O PAR PARTIDA/JOGADOR NA TABELA PROPRIA DE USADOS,
031200*    SE AINDA NAO ESTIVER LA (A TABELA NUNCA E LIMPA PELA CARGA)
031300*----------------------------------------------------------------*
031400*> cobol-lint CL002 2520-gravar-usado-partida
031500 2520-GRAVAR-USADO-PARTIDA       SECTION.
031600
031700     MOVE 'N'                    TO WRK-FLAG-JOGADOR-USADO
031800     PERFORM 2530-VERIFICAR-USADO-PARTIDA
031900         THRU 2530-END
032000         VARYING WRK-IND-USADO FROM 1 BY 1
032100         UNTIL WRK-IND-USADO > WRK-QTD-USADOS
032200             OR JOGADOR-JA-USADO
032300
032400     IF NOT JOGADOR-JA-USADO
032500        AND WRK-QTD-USADOS      < 300
032600        ADD 1                   TO WRK-QTD-USADOS
032700        MOVE F501L30-GAME-ID
032800                TO WRK-USADO-GAME-ID-OC (WRK-QTD-USADOS)
032900        MOVE F501L30-PLAYER-ID
033000                TO WRK-USADO-PLAYER-ID-OC (WRK-QTD-USADOS)
033100     END-IF
033200     .
033300*> cobol-lint CL002 2520-end
033400 2520-END. EXIT.
033500
033600*> cobol-lint CL002 2530-verificar-usado-partida
033700 2530-VERIFICAR-USADO-PARTIDA    SECTION.
033800
033900     IF WRK-USADO-GAME-ID-OC (WRK-IND-USADO)   = F501L30-GAME-ID
034000        AND WRK-USADO-PLAYER-ID-OC (WRK-IND-USADO)
034100                                 = F501L30-PLAYER-ID
034200        MOVE 'S'                TO WRK-FLAG-JOGADOR-USADO
034300     END-IF
034400     .
034500*> cobol-lint CL002 2530-end
034600 2530-END. EXIT.
034700*----------------------------------------------------------------*
034800*    PASSO 2.6 - PROJETAR NA CARTELA CORRENTE O FLAG DE JOGADOR
034900*    JA USADO, A PARTIR DA TABELA PROPRIA DA PARTIDA (GAME-ID).
035000*    RODA EM TODA CHAMADA, HOUVE RECARGA OU NAO, PARA QUE A
035100*    EXCLUSAO NUNCA DEPENDA DO MOMENTO DA RECARGA DA CARTELA.
035200*----------------------------------------------------------------*
035300*> cobol-lint CL002 2600-projetar-usados
035400 2600-PROJETAR-USADOS            SECTION.
035500
035600     PERFORM 2610-PROJETAR-USADOS-LACO
035700         THRU 2610-END
035800         VARYING WRK-I FROM 1 BY 1
035900         UNTIL WRK-I > F501K01-QTD-RESPOSTAS
036000     .
036100*> cobol-lint CL002 2600-end
036200 2600-END. EXIT.
036300*----------------------------------------------------------------*
036400*    CORPO DO LACO ACIMA - RECALCULA O FLAG DE UMA POSICAO
036500*----------------------------------------------------------------*
036600*> cobol-lint CL002 2610-projetar-usados-laco
036700 2610-PROJETAR-USADOS-LACO       SECTION.
036800
036900     MOVE 'N'                    TO WRK-FLAG-JOGADOR-USADO
037000     PERFORM 2620-VERIFICAR-USADO-CARTELA
037100         THRU 2620-END
037200         VARYING WRK-IND-USADO FROM 1 BY 1
037300         UNTIL WRK-IND-USADO > WRK-QTD-USADOS
037400             OR JOGADOR-JA-USADO
037500
037600     IF JOGADOR-JA-USADO
037700        MOVE 'S'                TO F501K01-USADO-OC (WRK-I)
037800     ELSE
037900        MOVE 'N'                TO F501K01-USADO-OC (WRK-I)
038000     END-IF
038100     .
038200*> cobol-lint CL002 2610-end
038300 2610-END. EXIT.
038400
038500*> cobol-lint CL002 2620-verificar-usado-cartela
038600 2620-VERIFICAR-USADO-CARTELA    SECTION.
038700
038800     IF WRK-USADO-GAME-ID-OC (WRK-IND-USADO) = F501L30-GAME-ID
038900        AND WRK-USADO-PLAYER-ID-OC (WRK-IND-USADO)
039000                                 = F501K01-PLAYER-ID-OC (WRK-I)
039100        MOVE 'S'                TO WRK-FLAG-JOGADOR-USADO
039200     END-IF
039300     .
039400*> cobol-lint CL002 2620-end
039500 2620-END. EXIT.
039600*----------------------------------------------------------------*
039700*    PASSO 3 - LOCALIZAR CASAMENTO EXATO (NOME NORMALIZADO)
039800*----------------------------------------------------------------*
039900*> cobol-lint CL002 3000-localizar-exato
040000 3000-LOCALIZAR-EXATO            SECTION.
040100
040200     SET F501K01-IDX TO 1
040300     SEARCH F501K01-RESP-OCORR
040400         AT END
040500            CONTINUE
040600         WHEN F501K01-NOME-NORM-OC (F501K01-IDX)
040700                                 = WRK-ENTRADA-NORM-X
040800              AND F501K01-USADO-OC (F501K01-IDX) NOT = 'S'
040900            PERFORM 3100-REGISTRAR-ACHADO
041000                THRU 3100-END
041100            MOVE 'EXATO'          TO F501L30-CLASSIFICACAO
041200     END-SEARCH
041300     .
041400*> cobol-lint CL002 3000-end
041500 3000-END. EXIT.
041600
041700*> cobol-lint CL002 3100-registrar-achado
041800 3100-REGISTRAR-ACHADO           SECTION.
041900
042000     MOVE F501K01-PLAYER-ID-OC (F501K01-IDX)
042100                                  TO F501L30-PLAYER-ID-ACHADO
042200     MOVE F501K01-PLAYER-NOME-OC (F501K01-IDX)
042300                                  TO F501L30-NOME-ACHADO
042400     MOVE F501K01-ESCORE-OC (F501K01-IDX)
042500                                  TO F501L30-ESCORE-ACHADO
042600     MOVE F501K01-FLAG-ESTOURO-OC (F501K01-IDX)
042700                                  TO F501L30-FLAG-ESTOURO
042800     .
042900*> cobol-lint CL002 3100-end
043000 3100-END. EXIT.
043100*----------------------------------------------------------------*
043200*    PASSO 4 - FALLBACK POR SEMELHANCA DE BIGRAMAS (>= 0,5)
043300*----------------------------------------------------------------*
043400*> cobol-lint CL002 4000-localizar-semelhante
043500 4000-LOCALIZAR-SEMELHANTE       SECTION.
043600
043700     MOVE ZERO                    TO WRK-SIMILAR-MELHOR
043800     MOVE ZERO                    TO WRK-IND-MELHOR
043900
044000     PERFORM 4050-VARRER-SEMELHANTE-LACO
044100         THRU 4050-END
044200         VARYING WRK-TAB-POS FROM 1 BY 1
044300         UNTIL WRK-TAB-POS > F501K01-QTD-RESPOSTAS
044400
044500     IF WRK-IND-MELHOR            > 0
044600        SET F501K01-IDX           TO WRK-IND-MELHOR
044700        PERFORM 3100-REGISTRAR-ACHADO
044800            THRU 3100-END
044900        MOVE 'SEMELHANTE'         TO F501L30-CLASSIFICACAO
045000     END-IF
045100     .
045200*> cobol-lint CL002 4000-end
045300 4000-END. EXIT.
045400*----------------------------------------------------------------*
045500*    CORPO DO LACO ACIMA - MEDE A SEMELHANCA CONTRA UMA RESPOSTA
045600*    AINDA NAO USADA E GUARDA A MELHOR ENCONTRADA ATE AGORA
045700*----------------------------------------------------------------*
045800*> cobol-lint CL002 4050-varrer-semelhante-laco
045900 4050-VARRER-SEMELHANTE-LACO     SECTION.
046000
046100     IF F501K01-USADO-OC (WRK-TAB-POS) NOT = 'S'
046200        PERFORM 4100-CALCULAR-SIMILARIDADE
046300            THRU 4100-END
046400        IF WRK-SIMILAR-X1000 >= 500
046500           IF WRK-SIMILAR-X1000 > WRK-SIMILAR-MELHOR
046600              MOVE WRK-SIMILAR-X1000 TO WRK-SIMILAR-MELHOR
046700              MOVE WRK-TAB-POS        TO WRK-IND-MELHOR
046800           END-IF
046900        END-IF
047000     END-IF
047100     .
047200*> cobol-lint CL002 4050-end
047300 4050-END. EXIT.
047400*----------------------------------------------------------------*
047500*    CALCULA A SEMELHANCA (COEFICIENTE DE DICE) ENTRE A ENTRADA
047600*    E O CANDIDATO WRK-I DA TABELA, ESCALADA X1000 (INTEIRO)
047700*----------------------------------------------------------------*
047800*> cobol-lint CL002 4100-calcular-similaridade
047900 4100-CALCULAR-SIMILARIDADE      SECTION.
048000
048100     MOVE ZERO                    TO WRK-SIMILAR-X1000
048200     MOVE ZERO                    TO WRK-QTD-BIG-COMUM
048300     MOVE SPACES                  TO WRK-CANDIDATO-NORM-X
048400     MOVE ZERO                    TO WRK-LEN-CANDIDATO
048500     MOVE F501K01-NOME-NORM-OC (WRK-TAB-POS) TO WRK-ENTRADA-BRUTA
048600
048700     PERFORM 4110-COPIAR-CANDIDATO
048800         VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > 60
048900
049000     IF WRK-LEN-ENTRADA            < 2
049100        OR WRK-LEN-CANDIDATO       < 2
049200        GO TO 4100-END
049300     END-IF
049400
049500     COMPUTE WRK-QTD-BIG-ENTRADA = WRK-LEN-ENTRADA - 1
049600     COMPUTE WRK-QTD-BIG-CANDID  = WRK-LEN-CANDIDATO - 1
049700
049800     PERFORM 4200-CONTAR-BIGRAMAS-COMUNS
049900         VARYING WRK-J FROM 1 BY 1
050000             UNTIL WRK-J > WRK-QTD-BIG-ENTRADA
050100
050200     COMPUTE WRK-SIMILAR-X1000 ROUNDED =
050300             (2000 * WRK-QTD-BIG-COMUM) /
050400             (WRK-QTD-BIG-ENTRADA + WRK-QTD-BIG-CANDID)
050500     .
050600*> cobol-lint CL002 4100-end
050700 4100-END. EXIT.
050800
050900*> cobol-lint CL002 4110-copiar-candidato
051000 4110-COPIAR-CANDIDATO           SECTION.
051100
051200     IF WRK-ENTRADA-BRUTA (WRK-J:1) NOT = SPACE
051300        ADD 1                     TO WRK-LEN-CANDIDATO
051400        MOVE WRK-ENTRADA-BRUTA (WRK-J:1)
051500                              TO WRK-CN-POS (WRK-LEN-CANDIDATO)
051600     END-IF
051700     .
051800*> cobol-lint CL002 4110-end
051900 4110-END. EXIT.
052000
052100*> cobol-lint CL002 4200-contar-bigramas-comuns
052200 4200-CONTAR-BIGRAMAS-COMUNS     SECTION.
052300
052400     MOVE 'N'                     TO WRK-RESULTADO-BUSCA
052500     PERFORM 4210-COMPARAR-PAR
052600         VARYING WRK-I FROM 1 BY 1
052700             UNTIL WRK-I > WRK-QTD-BIG-CANDID
052800                 OR BIGRAMA-ACHADO
052900     .
053000*> cobol-lint CL002 4200-end
053100 4200-END. EXIT.
053200
053300*> cobol-lint CL002 4210-comparar-par
053400 4210-COMPARAR-PAR               SECTION.
053500
053600     IF WRK-EN-POS (WRK-J)    = WRK-CN-POS (WRK-I)
053700        AND WRK-EN-POS (WRK-J + 1) = WRK-CN-POS (WRK-I + 1)
053800        ADD 1                     TO WRK-QTD-BIG-COMUM
053900        MOVE 'S'                  TO WRK-RESULTADO-BUSCA
054000     END-IF
054100     .
054200*> cobol-lint CL002 4210-end
054300 4210-END. EXIT.
054400*----------------------------------------------------------------*
054500*    PASSO 6 - RESPOSTAS AINDA DISPONIVEIS (NAO USADAS) NA CARGA
054600*----------------------------------------------------------------*
054700*> cobol-lint CL002 6000-contar-respostas-disponiveis
054800 6000-CONTAR-RESPOSTAS-DISPONIVEIS SECTION.
054900
055000     MOVE ZERO                    TO F501L30-QTD-DISPONIVEIS
055100     PERFORM 6010-CONTAR-DISPONIVEIS-LACO
055200         THRU 6010-END
055300         VARYING WRK-I FROM 1 BY 1
055400         UNTIL WRK-I > F501K01-QTD-RESPOSTAS
055500     .
055600*> cobol-lint CL002 6000-end
055700 6000-END. EXIT.
055800*----------------------------------------------------------------*
055900*    CORPO DO LACO ACIMA - SOMA 1 SE A POSICAO AINDA NAO FOI
056000*    USADA POR NENHUM CASAMENTO
056100*----------------------------------------------------------------*
056200*> cobol-lint CL002 6010-contar-disponiveis-laco
056300 6010-CONTAR-DISPONIVEIS-LACO    SECTION.
056400
056500     IF F501K01-USADO-OC (WRK-I) NOT = 'S'
056600        ADD 1                  TO F501L30-QTD-DISPONIVEIS
056700     END-IF
056800     .
056900*> cobol-lint CL002 6010-end
057000 6010-END. EXIT.
057100*----------------------------------------------------------------*
057200*    PASSO 7 - TOTAL DE RESPOSTAS COM DARDO VALIDO NA CARGA
057300*----------------------------------------------------------------*
057400*> cobol-lint CL002 7000-contar-respostas-validas
057500 7000-CONTAR-RESPOSTAS-VALIDAS   SECTION.
057600
057700     MOVE ZERO                    TO F501L30-QTD-VALIDAS
057800     PERFORM 7010-CONTAR-VALIDAS-LACO
057900         THRU 7010-END
058000         VARYING WRK-I FROM 1 BY 1
058100         UNTIL WRK-I > F501K01-QTD-RESPOSTAS
058200     .
058300*> cobol-lint CL002 7000-end
058400 7000-END. EXIT.
058500*----------------------------------------------------------------*
058600*    CORPO DO LACO ACIMA - SOMA 1 SE A POSICAO TEM DARDO VALIDO
058700*----------------------------------------------------------------*
058800*> cobol-lint CL002 7010-contar-validas-laco
058900 7010-CONTAR-VALIDAS-LACO        SECTION.
059000
059100     IF F501K01-FLAG-DARDO-OC (WRK-I) = 'S'
059200        ADD 1                  TO F501L30-QTD-VALIDAS
059300     END-IF
059400     .
059500*> cobol-lint CL002 7010-end
059600 7010-END. EXIT.
