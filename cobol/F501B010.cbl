000100******************************************************************
000200* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000300* INSTALACAO.: SISTEMAS - BOLAO 501
000400* DATA-ESCRITA: 14/03/1989
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)
000600* SEGURANCA..: USO INTERNO DO DEPARTAMENTO
000700* DESCRICAO..: VALIDADOR DE JOGADA DE DARDO (1-180, SEM BICHO)
000800* NOME.......: F501B010
000900******************************************************************
001000* REVISOES:
001100* 14/03/1989 ACO -------- CRIACAO DO PROGRAMA - VALIDA O VALOR DE
001200*                        BAIXA DA CARTELA DO BOLAO DA SEXTA CONTRA
001300*                        A TABELA DE VALORES IMPOSSIVEIS DE FECHAR
001400*                        COM TRES DARDOS (163,166,169,172,173,175,
001500*                        176,178,179).
001600* 02/06/1991 ACO -------- INCLUIDA VERIFICACAO DE ESTOURO ISOLADO
001700*                        (VALOR ACIMA DE 180 NUMA UNICA JOGADA).
001800* 19/02/1998 SAR CH00077 VIRADA DO SECULO - PROGRAMA NAO POSSUI
001900*                        CAMPO DE DATA, NADA A AJUSTAR. REVISADA
002000*                        A AREA DE LIGACAO (VER F501L10).
002100* 22/09/2006 MPE CH00501 PROGRAMA RENOMEADO DE BOL0010A PARA
002200*                        F501B010 NA ADAPTACAO PARA O MOTOR DO
002300*                        QUIZ FOOTBALL 501. LOGICA DE VALIDACAO
002400*                        MANTIDA INALTERADA - MESMA TABELA DE
002500*                        VALORES IMPOSSIVEIS DO BOLAO ORIGINAL.
002600* 11/05/2009 MPE CH00642 CORRIGIDO LIMITE INFERIOR: ESCORE ZERO
002700*                        NAO E JOGADA VALIDA, E FECHAMENTO.
002800* 03/02/2010 MPE CH00655 INCLUIDA VISAO EM TABELA DOS CONTADORES
002900*                        DE CONTROLE, PARA FACILITAR O DUMP EM
003000*                        CASO DE ABEND NO DEBUG DO JOB NOTURNO.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    F501B010.
003400 AUTHOR.        A.COSTA.
003500 INSTALLATION.  BOLAO 501 - SISTEMAS.
003600 DATE-WRITTEN.  14/03/1989.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO DO DEPARTAMENTO.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS CLASSE-DIGITO IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS F501B010-MODO-DEBUG.
004600*================================================================*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*----------------------------------------------------------------*
005000*    TABELA DE VALORES IMPOSSIVEIS DE FECHAR COM 3 DARDOS
005100*----------------------------------------------------------------*
005200 01  WRK-TAB-ESTOURO-CARGA.
005300     05  FILLER                  PIC 9(03) VALUE 163.
005400     05  FILLER                  PIC 9(03) VALUE 166.
005500     05  FILLER                  PIC 9(03) VALUE 169.
005600     05  FILLER                  PIC 9(03) VALUE 172.
005700     05  FILLER                  PIC 9(03) VALUE 173.
005800     05  FILLER                  PIC 9(03) VALUE 175.
005900     05  FILLER                  PIC 9(03) VALUE 176.
006000     05  FILLER                  PIC 9(03) VALUE 178.
006100     05  FILLER                  PIC 9(03) VALUE 179.
006200 01  WRK-TAB-ESTOURO REDEFINES WRK-TAB-ESTOURO-CARGA.
006300     05  WRK-TAB-ESTOURO-OC      PIC 9(03) OCCURS 9 TIMES
006400             INDEXED BY WRK-IDX-ESTOURO.
006500
006600 01  WRK-ESCORE-3-DIGITOS.
006700     05  WRK-ESCORE-D1           PIC 9.
006800     05  WRK-ESCORE-D2           PIC 9.
006900     05  WRK-ESCORE-D3           PIC 9.
007000     05  FILLER                  PIC X(01).
007100 01  WRK-ESCORE-NUM REDEFINES WRK-ESCORE-3-DIGITOS.
007200     05  WRK-ESCORE-VALOR        PIC 9(03).
007300     05  FILLER                  PIC X(01).
007400
007500 01  WRK-CONTADORES.
007600     05  WRK-QTD-BICHO-PAPAO     PIC 9(01) COMP VALUE 9.
007700     05  WRK-IND-TABELA          PIC 9(01) COMP VALUE ZERO.
007800     05  FILLER                  PIC X(01).
007900 01  WRK-CONTADORES-ALT REDEFINES WRK-CONTADORES.
008000     05  WRK-CONTADORES-OC       PIC 9(01) COMP OCCURS 2 TIMES.
008100     05  FILLER                  PIC X(01).
008200
008300 77  WRK-QTD-CHAMADAS            PIC 9(07) COMP VALUE ZERO.
008400*================================================================*
008500 LINKAGE SECTION.
008600 COPY F501L10.
008700*================================================================*
008800 PROCEDURE DIVISION USING F501L10-AREA-LIGACAO.
008900*================================================================*
009000*> cobol-lint CL002 0000-principal
009100 0000-PRINCIPAL                  SECTION.
009200
009300     ADD 1                       TO WRK-QTD-CHAMADAS
009400     MOVE 'N'                   TO F501L10-FLAG-VALIDO
009500     MOVE 'N'                   TO F501L10-FLAG-ESTOURO
009600
009700     PERFORM 1000-VALIDAR-ESCORE THRU 1000-END
009800
009900     GOBACK
010000     .
010100*----------------------------------------------------------------*
010200*    VALIDAR A JOGADA RECEBIDA (0-999) CONTRA AS REGRAS DO JOGO
010300*----------------------------------------------------------------*
010400*> cobol-lint CL002 1000-validar-escore
010500 1000-VALIDAR-ESCORE             SECTION.
010600
010700     IF NOT F501L10-ESCORE-EM-FAIXA
010800        IF F501L10-ESCORE-ENTRADA  > 180
010900           MOVE 'S'                TO F501L10-FLAG-ESTOURO
011000        END-IF
011100        GO TO 1000-END
011200     END-IF
011300
011400     MOVE F501L10-ESCORE-ENTRADA TO WRK-ESCORE-VALOR
011500
011600     SET WRK-IDX-ESTOURO        TO 1
011700     SEARCH WRK-TAB-ESTOURO-OC
011800         AT END
011900            MOVE 'S'            TO F501L10-FLAG-VALIDO
012000         WHEN WRK-TAB-ESTOURO-OC (WRK-IDX-ESTOURO)
012100                                 = WRK-ESCORE-VALOR
012200            MOVE 'N'            TO F501L10-FLAG-VALIDO
012300     END-SEARCH
012400     .
012500*> cobol-lint CL002 1000-end
012600 1000-END. EXIT.
