000100*================================================================*
000200* DESCRICAO..: BOOK DO MOVIMENTO SUBMETIDO (ARQUIVO DRIVER)
000300* PROGRAMADOR: M.PEREIRA - EQUIPE BATCH 501
000400* DATA.......: 14/01/2023
000500* TAMANHO....: 00210 + FILLER
000600*----------------------------------------------------------------*
000700* F501K02-GAME-ID          = UUID DA PARTIDA
000800* F501K02-MATCH-ID         = UUID DO CONFRONTO (PAI DA PARTIDA)
000900* F501K02-QUESTION-ID      = UUID DA PERGUNTA EM JOGO
001000* F501K02-PLAYER-ID        = UUID DE QUEM SUBMETEU A JOGADA
001100* F501K02-NUM-JOGADA       = SEQUENCIAL DA JOGADA NA PARTIDA
001200* F501K02-RESPOSTA-TEXTO   = TEXTO DIGITADO, SEM NORMALIZACAO
001300* F501K02-FLAG-TIMEOUT     = 'S' QUANDO A JOGADA E UM TIMEOUT
001400*----------------------------------------------------------------*
001500* REVISOES:
001600* 14/01/2023 MPE CH00501 CRIACAO DO BOOK - LEITURA SEQUENCIAL NA
001700*                        ORDEM NATURAL DE F501K02-NUM-JOGADA.
001800*================================================================*
001900 01  F501K02-MOVIMENTO-SUBMETIDO.
002000     05  F501K02-GAME-ID             PIC X(36).
002100     05  F501K02-MATCH-ID            PIC X(36).
002200     05  F501K02-QUESTION-ID         PIC X(36).
002300     05  F501K02-PLAYER-ID           PIC X(36).
002400     05  F501K02-NUM-JOGADA          PIC 9(05).
002500     05  F501K02-RESPOSTA-TEXTO      PIC X(60).
002600     05  F501K02-FLAG-TIMEOUT        PIC X(01).
002700     05  FILLER                      PIC X(05).
