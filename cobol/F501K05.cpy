000100*================================================================*
000200* DESCRICAO..: BOOK DO CONFRONTO (MESTRE RELATIVO, 1 POR MATCH-ID)
000300* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00186 + FILLER
000600*----------------------------------------------------------------*
000700* F501K05-MATCH-ID          = UUID DO CONFRONTO
000800* F501K05-PLAYER1-ID        = UUID JOGADOR 1 (BRANCOS = AGUARDA)
000900* F501K05-PLAYER2-ID        = UUID DO JOGADOR 2 (BRANCOS = TREINO)
001000* F501K05-TIPO-PARTIDA      = CASUAL/RANKED/DAILY_CHALLENGE
001100* F501K05-FORMATO           = BEST_OF_1/BEST_OF_3/BEST_OF_5
001200* F501K05-JOGOS-P-VENCER    = 1, 2 OU 3 (DERIVADO DO FORMATO)
001300* F501K05-STATUS            = WAITING/IN_PROGRESS/COMPLETED/
001400*                             ABANDONED
001500* F501K05-VENCEDOR-ID       = UUID DO VENCEDOR DO CONFRONTO
001600* F501K05-VITORIAS-J1       = PARTIDAS GANHAS PELO JOGADOR 1
001700* F501K05-VITORIAS-J2       = PARTIDAS GANHAS PELO JOGADOR 2
001800*----------------------------------------------------------------*
001900* REVISOES:
002000* 14/03/1989 ACO -------- CRIACAO DO BOOK - FICHA DO CONFRONTO DA
002100*                        NOITE DE BOLAO, CHAVEADA POR DUPLA.
002200* 19/02/1998 SAR CH00077 VIRADA DO SECULO - NENHUM CAMPO DE DATA
002300*                        NESTE BOOK, NADA A AJUSTAR.
002400* 22/09/2006 MPE CH00501 FICHA DA DUPLA VIROU FICHA DO CONFRONTO
002500*                        DO QUIZ FOOTBALL 501 (MELHOR DE 1, 3 OU
002600*                        5 PARTIDAS). CHAVE F501K05-REL-KEY
002700*                        MONTADA PELO PROGRAMA CHAMADOR
002800*                        (F501B001/F501B050).
002900*================================================================*
003000 01  F501K05-CONFRONTO-REG.
003100     05  F501K05-MATCH-ID            PIC X(36).
003200     05  F501K05-PLAYER1-ID          PIC X(36).
003300     05  F501K05-PLAYER2-ID          PIC X(36).
003400     05  F501K05-TIPO-PARTIDA        PIC X(15).
003500     05  F501K05-FORMATO             PIC X(11).
003600     05  F501K05-JOGOS-P-VENCER      PIC 9(01).
003700     05  F501K05-STATUS              PIC X(11).
003800     05  F501K05-VENCEDOR-ID         PIC X(36).
003900     05  F501K05-VITORIAS-J1         PIC 9(02).
004000     05  F501K05-VITORIAS-J2         PIC 9(02).
004100     05  FILLER                      PIC X(06).
