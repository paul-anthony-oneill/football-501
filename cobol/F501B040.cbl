000100******************************************************************
000200* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000300* INSTALACAO.: SISTEMAS - BOLAO 501
000400* DATA-ESCRITA: 14/03/1989
000500* DATA-COMPIL.: (GERADA PELO COMPILADOR)
000600* SEGURANCA..: USO INTERNO DO DEPARTAMENTO
000700* DESCRICAO..: MOTOR DE PARTIDA DO FOOTBALL 501 - CONTROLA O
000800*              TURNO, CHAMA O CASADOR E O CALCULO DE ESCORE E
000900*              RESOLVE TIMEOUT E FECHAMENTO DA PARTIDA
001000* NOME.......: F501B040
001100******************************************************************
001200* REVISOES:
001300* 14/03/1989 ACO -------- CRIACAO DO PROGRAMA - CONTROLA A MESA
001400*                        DO BOLAO DA SEXTA (QUEM JOGA, QUEM JA
001500*                        FECHOU, QUEM ESTOUROU A RODADA).
001600* 02/06/1991 ACO -------- INCLUIDO O RELOGIO DE MESA - JOGADOR
001700*                        QUE NAO RESPONDE NO TEMPO PERDE A VEZ.
001800* 19/02/1998 SAR CH00077 VIRADA DO SECULO - PROGRAMA NAO POSSUI
001900*                        CAMPO DE DATA, NADA A AJUSTAR.
002000* 22/09/2006 MPE CH00501 PROGRAMA RENOMEADO DE BOL0040A PARA
002100*                        F501B040 NA ADAPTACAO PARA O MOTOR DO
002200*                        QUIZ FOOTBALL 501. MESA VIROU PARTIDA
002300*                        (BOOK F501K04), RELOGIO DE MESA VIROU
002400*                        TIMER DE JOGADA E A DESISTENCIA POR
002500*                        TIMEOUT GANHOU 3 NIVEIS (45/30/15 SEG).
002600* 18/08/2011 MPE CH00711 INCLUIDA A REGRA DE FECHAMENTO COM
002700*                        RETALIACAO (F501K04-FLAG-FECHOU-1O) E O
002800*                        RECARREGAMENTO FORCADO DA CARTELA DO
002900*                        F501B030 SEMPRE QUE A PARTIDA MUDA.
003000* 05/12/2011 MPE CH00733 AUDITORIA DO LOTE ACUSOU DUAS FALHAS: (1)
003100*                        JOGADA DE UMA PARTIDA JA COMPLETED OU
003200*                        ABANDONED ERA REPROCESSADA COMO SE A
003300*                        PARTIDA AINDA ESTIVESSE ABERTA, PODENDO
003400*                        REESCREVER O PLACAR E REFAZER O
003500*                        FECHAMENTO JA DECIDIDO; (2) JOGADA FORA
003600*                        DE TURNO ERA GRAVADA NO BOOK DE LANCES
003700*                        COMO INVALID, QUANDO DEVERIA SER DESCAR-
003800*                        TADA NA ENTRADA SEM GRAVAR NADA (MESMO
003900*                        TRATAMENTO DA PARTIDA NAO ENCONTRADA).
004000*                        CORRIGIDAS AS DUAS.
004100* 14/03/2012 MPE CH00744 REVISAO DE QA ACUSOU QUE O 3O TIMEOUT
004200*                        SEGUIDO (DESISTENCIA) NAO PASSAVA A VEZ
004300*                        PARA O OPONENTE NO BOOK DA PARTIDA - O
004400*                        STATUS IA PARA COMPLETED MAS O PONTEIRO
004500*                        DE TURNO FICAVA PARADO NO DESISTENTE.
004600*                        O AVANCO DE TURNO SO FICA RETIDO NO
004700*                        TREINO (SEM OPONENTE), NUNCA NA DESISTEN-
004800*                        CIA.
004900* 02/04/2012 MPE CH00745 QA ACUSOU JOGADOR REPETIDO QUANDO DUAS
005000*                        PARTIDAS SORTEIAM A MESMA QUESTION-ID -
005100*                        O RECARREGAMENTO FORCADO DA CARTELA (VER
005200*                        CH00711) LIMPAVA O FLAG DE JOGADOR JA
005300*                        USADO DE UMA PARTIDA QUANDO A OUTRA
005400*                        PARTIDA RECARREGAVA A MESMA QUESTION-ID.
005500*                        REMOVIDO O RECARREGAMENTO FORCADO (A
005600*                        CARTELA SO RECARREGA NA TROCA DE
005700*                        QUESTION-ID) E A PARTIDA (GAME-ID) PASSA
005800*                        A VIAJAR NA LIGACAO DO CASADOR, QUE
005900*                        CONTROLA O JOGADOR JA USADO POR PARTIDA.
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.    F501B040.
006300 AUTHOR.        A.COSTA.
006400 INSTALLATION.  BOLAO 501 - SISTEMAS.
006500 DATE-WRITTEN.  14/03/1989.
006600 DATE-COMPILED.
006700 SECURITY.      USO INTERNO DO DEPARTAMENTO.
006800*================================================================*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS CLASSE-DIGITO IS '0' THRU '9'
007400     UPSI-0 ON STATUS IS F501B040-MODO-DEBUG.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT F501-PARTIDA ASSIGN TO 'F501PART'
007800         ORGANIZATION IS RELATIVE
007900         ACCESS MODE IS DYNAMIC
008000         RELATIVE KEY IS WRK-REL-KEY-PARTIDA
008100         FILE STATUS IS FS-PARTIDA.
008200     SELECT F501-CONFRONTO ASSIGN TO 'F501CONF'
008300         ORGANIZATION IS RELATIVE
008400         ACCESS MODE IS DYNAMIC
008500         RELATIVE KEY IS WRK-REL-KEY-CONFRON
008600         FILE STATUS IS FS-CONFRONTO.
008700     SELECT F501-LANCTO ASSIGN TO 'F501LANC'
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-LANCTO.
009000*================================================================*
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  F501-PARTIDA.
009400     COPY F501K04.
009500 FD  F501-CONFRONTO.
009600     COPY F501K05.
009700 FD  F501-LANCTO.
009800 01  FD-LANCTO-REG                   PIC X(252).
009900
010000 WORKING-STORAGE SECTION.
010100 01  FS-PARTIDA                      PIC X(02) VALUE '00'.
010200     88  FS-PARTIDA-FIM               VALUE '10'.
010300 01  FS-CONFRONTO                    PIC X(02) VALUE '00'.
010400     88  FS-CONFRONTO-FIM             VALUE '10'.
010500 01  FS-LANCTO                       PIC X(02) VALUE '00'.
010600 01  WRK-REL-KEY-PARTIDA              PIC 9(05) COMP.
010700 01  WRK-REL-KEY-CONFRON              PIC 9(05) COMP.
010800 01  WRK-FLAG-ARQ-ABERTOS             PIC X(01) VALUE 'N'.
010900     88  ARQUIVOS-ABERTOS             VALUE 'S'.
011000 01  WRK-FLAG-ACHOU                   PIC X(01).
011100     88  PARTIDA-ACHADA               VALUE 'S'.
011200
011300*     IDENTIFICACAO DA ULTIMA PARTIDA PROCESSADA - CONTROLA O
011400*     RECARREGAMENTO FORCADO DA CARTELA DO F501B030 (A CARTELA
011500*     DO CASADOR SO SABE RESETAR SOZINHA QUANDO MUDA A PERGUNTA,
011600*     E DUAS PARTIDAS DIFERENTES PODEM SORTEAR A MESMA PERGUNTA).
011700 01  WRK-GAME-ID-ANTERIOR              PIC X(36) VALUE SPACES.
011800 01  WRK-ULTIMO-CASADO                 PIC X(36) VALUE SPACES.
011900
012000 01  WRK-AREA-ESCORE.
012100     05  WRK-ESCORE-DO-JOGADOR        PIC S9(04).
012200     05  WRK-ESCORE-DO-OPONENTE       PIC S9(04).
012300     05  FILLER                       PIC X(02).
012400 01  WRK-AREA-ESCORE-ALT REDEFINES WRK-AREA-ESCORE.
012500     05  WRK-ESCORE-PAR-OC            PIC S9(04) OCCURS 2 TIMES.
012600     05  FILLER                       PIC X(02).
012700
012800 01  WRK-AREA-ABS.
012900     05  WRK-ABS-SINAL                PIC X(01).
013000     05  WRK-ABS-VALOR                PIC 9(04).
013100 01  WRK-ABS-NUM REDEFINES WRK-AREA-ABS PIC S9(05).
013200
013300 01  WRK-PLAYERS-CARGA.
013400     05  WRK-PLAYER1-CARGA            PIC X(36).
013500     05  WRK-PLAYER2-CARGA            PIC X(36).
013600 01  WRK-PLAYERS-TAB REDEFINES WRK-PLAYERS-CARGA.
013700     05  WRK-PLAYERS-OC               PIC X(36) OCCURS 2 TIMES
013800             INDEXED BY WRK-IDX-PLAYER.
013900
014000*----------------------------------------------------------------*
014100*    TABELA DE CODIGOS DE RESULTADO VALIDOS (CHECAGEM DEFENSIVA)
014200*----------------------------------------------------------------*
014300 01  WRK-TAB-RESULTADO-CARGA.
014400     05  FILLER                  PIC X(08) VALUE 'VALID'.
014500     05  FILLER                  PIC X(08) VALUE 'BUST'.
014600     05  FILLER                  PIC X(08) VALUE 'CHECKOUT'.
014700     05  FILLER                  PIC X(08) VALUE 'INVALID'.
014800     05  FILLER                  PIC X(08) VALUE 'TIMEOUT'.
014900 01  WRK-TAB-RESULTADO REDEFINES WRK-TAB-RESULTADO-CARGA.
015000     05  WRK-TAB-RESULTADO-OC    PIC X(08) OCCURS 5 TIMES
015100             INDEXED BY WRK-IDX-RESULTADO.
015200
015300 01  WRK-ID-CONSULTA                  PIC X(36).
015400 01  WRK-ID-JOGADA-ATUAL              PIC X(36).
015500 77  WRK-MEU-INDICE                   PIC 9(01) COMP.
015600 77  WRK-INDICE-OPONENTE              PIC 9(01) COMP.
015700 01  WRK-OPONENTE-ID                  PIC X(36).
015800 01  WRK-FLAG-SOU-P1                  PIC X(01).
015900 01  WRK-FLAG-TREINO                  PIC X(01).
016000     88  MODO-TREINO                  VALUE 'S'.
016100 01  WRK-FLAG-FORA-DE-TURNO           PIC X(01).
016200     88  FORA-DE-TURNO                VALUE 'S'.
016300
016400 01  WRK-CONTADORES.
016500     05  WRK-QTD-CHAMADAS             PIC 9(07) COMP VALUE ZERO.
016600     05  WRK-FLAG-CODIGO-OK           PIC X(01) VALUE 'N'.
016700         88  WRK-CODIGO-OK                VALUE 'S'.
016800     05  FILLER                       PIC X(01).
016900 77  WRK-CONTADOR-TIMEOUT-ATUAL       PIC 9(02) COMP.
017000 01  WRK-FLAG-DESISTIU                PIC X(01).
017100     88  DESISTIU-DA-PARTIDA          VALUE 'S'.
017200
017300*     AREA DE MONTAGEM DO LANCAMENTO DE JOGADA GRAVADO EM DISCO
017400      COPY F501K03.
017500
017600*     AREAS DE CHAMADA DO CASADOR DE RESPOSTAS E DO MOTOR DE
017700*     ESCORE - SAO DESTE PROGRAMA, NAO DA SUA PROPRIA LIGACAO.
017800      COPY F501L30.
017900      COPY F501L20.
018000*================================================================*
018100 LINKAGE SECTION.
018200 COPY F501L40.
018300*================================================================*
018400 PROCEDURE DIVISION USING F501L40-AREA-LIGACAO.
018500*================================================================*
018600*> cobol-lint CL002 0000-principal
018700 0000-PRINCIPAL                  SECTION.
018800
018900     ADD 1                       TO WRK-QTD-CHAMADAS
019000
019100     IF F501L40-FLAG-FIM-JOB     = 'S'
019200        PERFORM 0150-ENCERRAR-ARQUIVOS
019300            THRU 0150-END
019400        GO TO 0000-END
019500     END-IF
019600
019700     IF NOT ARQUIVOS-ABERTOS
019800        PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-END
019900     END-IF
020000
020100     MOVE SPACES                 TO F501L40-CODIGO-RESULTADO
020200     MOVE SPACES                 TO F501L40-PLAYER-CASADO
020300     MOVE ZERO                   TO F501L40-ESCORE-DEPOIS
020400     MOVE 'N'                    TO F501L40-FLAG-ENCERROU
020500
020600     PERFORM 0200-LOCALIZAR-PARTIDA
020700         THRU 0200-END
020800     IF NOT PARTIDA-ACHADA
020900        DISPLAY 'F501B040 - PARTIDA NAO ENCONTRADA: '
021000                F501L40-GAME-ID
021100        GO TO 0000-END
021200     END-IF
021300
021400     PERFORM 0300-LOCALIZAR-CONFRONTO
021500         THRU 0300-END
021600
021700     IF NOT F501K04-WAITING
021800        AND NOT F501K04-IN-PROGRESS
021900        DISPLAY 'F501B040 - PARTIDA JA ENCERRADA, JOGADA '
022000                'IGNORADA: ' F501L40-GAME-ID
022100        GO TO 0000-END
022200     END-IF
022300
022400     PERFORM 0400-CONTROLAR-CARTELA
022500         THRU 0400-END
022600
022700     IF F501K04-WAITING
022800        PERFORM 6000-CRIAR-PARTIDA THRU 6000-END
022900     END-IF
023000
023100     IF F501L40-FLAG-TIMEOUT       = 'S'
023200        PERFORM 5000-PROCESSAR-TIMEOUT
023300            THRU 5000-END
023400     ELSE
023500        PERFORM 2000-VALIDAR-TURNO
023600            THRU 2000-END
023700        IF FORA-DE-TURNO
023800           DISPLAY 'F501B040 - JOGADA FORA DE TURNO, '
023900                   'IGNORADA: ' F501L40-PLAYER-ID
024000           GO TO 0000-END
024100        END-IF
024200        PERFORM 4000-PROCESSAR-JOGADA
024300            THRU 4000-END
024400     END-IF
024500
024600     PERFORM 8000-GRAVAR-PARTIDA THRU 8000-END
024700
024800     MOVE F501K04-STATUS          TO F501L40-STATUS-PARTIDA
024900     MOVE F501K04-VENCEDOR-ID     TO F501L40-VENCEDOR-ID
025000     IF F501K04-COMPLETED
025100        MOVE 'S'                  TO F501L40-FLAG-ENCERROU
025200     END-IF
025300     .
025400*> cobol-lint CL002 0000-end
025500 0000-END.
025600     GOBACK
025700     .
025800*----------------------------------------------------------------*
025900*    ABERTURA UNICA DOS ARQUIVOS DA PARTIDA PARA O JOB TODO -
026000*    PERMANECEM ABERTOS ATE O F501B001 ENCERRAR O PROCESSAMENTO
026100*----------------------------------------------------------------*
026200*> cobol-lint CL002 0100-abrir-arquivos
026300 0100-ABRIR-ARQUIVOS             SECTION.
026400
026500     OPEN I-O F501-PARTIDA
026600     OPEN I-O F501-CONFRONTO
026700     OPEN OUTPUT F501-LANCTO
026800     MOVE 'S'                    TO WRK-FLAG-ARQ-ABERTOS
026900     .
027000*> cobol-lint CL002 0100-end
027100 0100-END. EXIT.
027200*----------------------------------------------------------------*
027300*    FECHAMENTO DOS ARQUIVOS DA PARTIDA, A PEDIDO DO F501B001
027400*    NO FIM DO PROCESSAMENTO DO LOTE DE JOGADAS
027500*----------------------------------------------------------------*
027600*> cobol-lint CL002 0150-encerrar-arquivos
027700 0150-ENCERRAR-ARQUIVOS          SECTION.
027800
027900     IF ARQUIVOS-ABERTOS
028000        CLOSE F501-PARTIDA
028100        CLOSE F501-CONFRONTO
028200        CLOSE F501-LANCTO
028300        MOVE 'N'                 TO WRK-FLAG-ARQ-ABERTOS
028400     END-IF
028500     .
028600*> cobol-lint CL002 0150-end
028700 0150-END. EXIT.
028800*----------------------------------------------------------------*
028900*    LOCALIZA O BOOK DA PARTIDA PELO GAME-ID, DO INICIO DO
029000*    ARQUIVO RELATIVO, NOS MOLDES DO MOTOR DE BUSCA DA CARTELA
029100*----------------------------------------------------------------*
029200*> cobol-lint CL002 0200-localizar-partida
029300 0200-LOCALIZAR-PARTIDA          SECTION.
029400
029500     MOVE 'N'                    TO WRK-FLAG-ACHOU
029600     MOVE 1                      TO WRK-REL-KEY-PARTIDA
029700     START F501-PARTIDA KEY IS EQUAL TO WRK-REL-KEY-PARTIDA
029800         INVALID KEY
029900            GO TO 0200-END
030000     END-START
030100
030200     PERFORM 0210-LER-PARTIDA-LACO
030300         THRU 0210-END
030400         UNTIL FS-PARTIDA-FIM OR PARTIDA-ACHADA
030500     .
030600*> cobol-lint CL002 0200-end
030700 0200-END. EXIT.
030800*----------------------------------------------------------------*
030900*    CORPO DO LACO ACIMA - LE O PROXIMO REGISTRO DO BOOK DA
031000*    PARTIDA E CONFERE SE E O GAME-ID PROCURADO
031100*----------------------------------------------------------------*
031200*> cobol-lint CL002 0210-ler-partida-laco
031300 0210-LER-PARTIDA-LACO           SECTION.
031400
031500     READ F501-PARTIDA NEXT RECORD
031600         AT END
031700            MOVE '10'        TO FS-PARTIDA
031800         NOT AT END
031900            IF F501K04-GAME-ID = F501L40-GAME-ID
032000               MOVE 'S'      TO WRK-FLAG-ACHOU
032100            END-IF
032200     END-READ
032300     .
032400*> cobol-lint CL002 0210-end
032500 0210-END. EXIT.
032600*----------------------------------------------------------------*
032700*    LOCALIZA O BOOK DO CONFRONTO PAI, PELO MESMO METODO
032800*----------------------------------------------------------------*
032900*> cobol-lint CL002 0300-localizar-confronto
033000 0300-LOCALIZAR-CONFRONTO        SECTION.
033100
033200     MOVE 'N'                    TO WRK-FLAG-ACHOU
033300     MOVE 1                      TO WRK-REL-KEY-CONFRON
033400     START F501-CONFRONTO KEY IS EQUAL TO WRK-REL-KEY-CONFRON
033500         INVALID KEY
033600            GO TO 0300-END
033700     END-START
033800
033900     PERFORM 0310-LER-CONFRONTO-LACO
034000         THRU 0310-END
034100         UNTIL FS-CONFRONTO-FIM OR PARTIDA-ACHADA
034200
034300     MOVE F501K05-PLAYER1-ID     TO WRK-PLAYER1-CARGA
034400     MOVE F501K05-PLAYER2-ID     TO WRK-PLAYER2-CARGA
034500     IF F501K05-PLAYER2-ID       = SPACES
034600        MOVE 'S'                 TO WRK-FLAG-TREINO
034700     ELSE
034800        MOVE 'N'                 TO WRK-FLAG-TREINO
034900     END-IF
035000     .
035100*> cobol-lint CL002 0300-end
035200 0300-END. EXIT.
035300*----------------------------------------------------------------*
035400*    CORPO DO LACO ACIMA - LE O PROXIMO REGISTRO DO BOOK DO
035500*    CONFRONTO E CONFERE SE E O MATCH-ID DA PARTIDA EM MAOS
035600*----------------------------------------------------------------*
035700*> cobol-lint CL002 0310-ler-confronto-laco
035800 0310-LER-CONFRONTO-LACO         SECTION.
035900
036000     READ F501-CONFRONTO NEXT RECORD
036100         AT END
036200            MOVE '10'        TO FS-CONFRONTO
036300         NOT AT END
036400            IF F501K05-MATCH-ID = F501K04-MATCH-ID
036500               MOVE 'S'      TO WRK-FLAG-ACHOU
036600            END-IF
036700     END-READ
036800     .
036900*> cobol-lint CL002 0310-end
037000 0310-END. EXIT.
037100*----------------------------------------------------------------*
037200*    ZERA O ULTIMO CASADO SEMPRE QUE A PARTIDA EM PROCESSAMENTO
037300*    MUDA - O CONTROLE DE JOGADOR JA USADO (CH00745) NAO DEPENDE
037400*    MAIS DESTE PASSO, POIS O PROPRIO CASADOR (F501B030) MANTEM
037500*    A EXCLUSAO POR GAME-ID NA SUA AREA DE TRABALHO
037600*----------------------------------------------------------------*
037700*> cobol-lint CL002 0400-controlar-cartela
037800 0400-CONTROLAR-CARTELA          SECTION.
037900
038000     IF F501L40-GAME-ID          NOT = WRK-GAME-ID-ANTERIOR
038100        MOVE F501L40-GAME-ID     TO WRK-GAME-ID-ANTERIOR
038200        MOVE SPACES              TO WRK-ULTIMO-CASADO
038300     END-IF
038400     .
038500*> cobol-lint CL002 0400-end
038600 0400-END. EXIT.
038700*----------------------------------------------------------------*
038800*    PASSO 1 - O JOGADOR DA VEZ E QUEM SUBMETEU A JOGADA (O
038900*              TIMEOUT NAO PASSA POR AQUI). JOGADA FORA DE TURNO
039000*              NAO E UM RESULTADO DA CARTELA - E DESCARTADA NA
039100*              ENTRADA, SEM GRAVAR LANCAMENTO NENHUM (CH00733).
039200*----------------------------------------------------------------*
039300*> cobol-lint CL002 2000-validar-turno
039400 2000-VALIDAR-TURNO              SECTION.
039500
039600     MOVE 'N'                    TO WRK-FLAG-FORA-DE-TURNO
039700     IF F501L40-PLAYER-ID        NOT = F501K04-JOGADOR-DA-VEZ
039800        MOVE 'S'                 TO WRK-FLAG-FORA-DE-TURNO
039900     END-IF
040000     .
040100*> cobol-lint CL002 2000-end
040200 2000-END. EXIT.
040300*----------------------------------------------------------------*
040400*    IDENTIFICA SE O ID RECEBIDO EM WRK-ID-CONSULTA E O JOGADOR
040500*    1 OU 2 DO CONFRONTO E DEVOLVE O ID DO OPONENTE
040600*----------------------------------------------------------------*
040700*> cobol-lint CL002 1600-identificar-jogador
040800 1600-IDENTIFICAR-JOGADOR        SECTION.
040900
041000     SET WRK-IDX-PLAYER          TO 1
041100     SEARCH WRK-PLAYERS-OC
041200         AT END
041300            MOVE 1                TO WRK-MEU-INDICE
041400         WHEN WRK-PLAYERS-OC (WRK-IDX-PLAYER) = WRK-ID-CONSULTA
041500            MOVE WRK-IDX-PLAYER   TO WRK-MEU-INDICE
041600     END-SEARCH
041700
041800     IF WRK-MEU-INDICE            = 1
041900        MOVE 'S'                  TO WRK-FLAG-SOU-P1
042000        MOVE 2                    TO WRK-INDICE-OPONENTE
042100     ELSE
042200        MOVE 'N'                  TO WRK-FLAG-SOU-P1
042300        MOVE 1                    TO WRK-INDICE-OPONENTE
042400     END-IF
042500     MOVE WRK-PLAYERS-OC (WRK-INDICE-OPONENTE) TO WRK-OPONENTE-ID
042600     .
042700*> cobol-lint CL002 1600-end
042800 1600-END. EXIT.
042900*----------------------------------------------------------------*
043000*    PASSO 2 - CASA A RESPOSTA, BAIXA O ESCORE E ATUALIZA A
043100*              PARTIDA DE ACORDO COM O RESULTADO DA JOGADA
043200*----------------------------------------------------------------*
043300*> cobol-lint CL002 4000-processar-jogada
043400 4000-PROCESSAR-JOGADA           SECTION.
043500
043600     MOVE F501L40-PLAYER-ID       TO WRK-ID-JOGADA-ATUAL
043700     MOVE F501L40-PLAYER-ID       TO WRK-ID-CONSULTA
043800     PERFORM 1600-IDENTIFICAR-JOGADOR
043900         THRU 1600-END
044000
044100     IF WRK-MEU-INDICE            = 1
044200        MOVE F501K04-ESCORE-JOGADOR1 TO WRK-ESCORE-DO-JOGADOR
044300     ELSE
044400        MOVE F501K04-ESCORE-JOGADOR2 TO WRK-ESCORE-DO-JOGADOR
044500     END-IF
044600
044700     MOVE F501L40-GAME-ID         TO F501L30-GAME-ID
044800     MOVE F501K04-QUESTION-ID     TO F501L30-QUESTION-ID
044900     MOVE F501L40-RESPOSTA-TEXTO  TO F501L30-RESPOSTA-TEXTO
045000     MOVE WRK-ULTIMO-CASADO       TO F501L30-PLAYER-ID
045100     CALL 'F501B030'              USING F501L30-AREA-LIGACAO
045200
045300     IF F501L30-CLASSIFICACAO     = 'SEM-ACERTO'
045400        MOVE 'INVALID'            TO F501K03-CODIGO-RESULTADO
045500        MOVE WRK-ESCORE-DO-JOGADOR TO F501K03-ESCORE-ANTES
045600        MOVE WRK-ESCORE-DO-JOGADOR TO F501K03-ESCORE-DEPOIS
045700        MOVE ZERO                 TO F501K03-VALOR-ESCORE
045800        MOVE SPACES                TO F501K03-PLAYER-ID-CASADO
045900        MOVE SPACES                TO F501K03-TEXTO-CASADO
046000     ELSE
046100        MOVE F501L30-PLAYER-ID-ACHADO TO WRK-ULTIMO-CASADO
046200
046300        MOVE WRK-ESCORE-DO-JOGADOR    TO F501L20-ESCORE-ATUAL
046400        MOVE F501L30-ESCORE-ACHADO    TO F501L20-VALOR-RESPOSTA
046500        CALL 'F501B020'               USING F501L20-AREA-LIGACAO
046600
046700        MOVE F501L20-CODIGO-RESULTADO TO F501K03-CODIGO-RESULTADO
046800        MOVE WRK-ESCORE-DO-JOGADOR    TO F501K03-ESCORE-ANTES
046900        MOVE F501L20-ESCORE-NOVO      TO F501K03-ESCORE-DEPOIS
047000        MOVE F501L30-ESCORE-ACHADO    TO F501K03-VALOR-ESCORE
047100        MOVE F501L30-PLAYER-ID-ACHADO TO F501K03-PLAYER-ID-CASADO
047200        MOVE F501L30-NOME-ACHADO      TO F501K03-TEXTO-CASADO
047300
047400        IF WRK-MEU-INDICE             = 1
047500           MOVE F501L20-ESCORE-NOVO   TO F501K04-ESCORE-JOGADOR1
047600        ELSE
047700           MOVE F501L20-ESCORE-NOVO   TO F501K04-ESCORE-JOGADOR2
047800        END-IF
047900     END-IF
048000
048100     EVALUATE F501K03-CODIGO-RESULTADO
048200         WHEN 'CHECKOUT'
048300              PERFORM 9000-RESETAR-TIMEOUT
048400                  THRU 9000-END
048500              PERFORM 7000-RESOLVER-FECHAMENTO
048600                  THRU 7000-END
048700         WHEN 'VALID'
048800              PERFORM 9000-RESETAR-TIMEOUT
048900                  THRU 9000-END
049000              PERFORM 9100-AVANCAR-TURNO
049100                  THRU 9100-END
049200         WHEN 'BUST'
049300              PERFORM 9100-AVANCAR-TURNO
049400                  THRU 9100-END
049500         WHEN OTHER
049600              CONTINUE
049700     END-EVALUATE
049800
049900     PERFORM 4800-GRAVAR-LANCAMENTO
050000         THRU 4800-END
050100     .
050200*> cobol-lint CL002 4000-end
050300 4000-END. EXIT.
050400*----------------------------------------------------------------*
050500*    MONTA E GRAVA O REGISTRO DE LANCAMENTO DA JOGADA
050600*----------------------------------------------------------------*
050700*> cobol-lint CL002 4800-gravar-lancamento
050800 4800-GRAVAR-LANCAMENTO          SECTION.
050900
051000     MOVE F501L40-GAME-ID          TO F501K03-GAME-ID
051100     MOVE WRK-ID-JOGADA-ATUAL      TO F501K03-PLAYER-ID
051200     MOVE F501L40-NUM-JOGADA       TO F501K03-NUM-JOGADA
051300     MOVE F501L40-RESPOSTA-TEXTO   TO F501K03-RESPOSTA-TEXTO
051400
051500     PERFORM 6500-CONFERIR-CODIGO THRU 6500-END
051600
051700     WRITE FD-LANCTO-REG           FROM F501K03-LANCAMENTO-JOGADA
051800
051900     MOVE F501K03-CODIGO-RESULTADO TO F501L40-CODIGO-RESULTADO
052000     MOVE F501K03-PLAYER-ID-CASADO TO F501L40-PLAYER-CASADO
052100     MOVE F501K03-ESCORE-DEPOIS    TO F501L40-ESCORE-DEPOIS
052200     .
052300*> cobol-lint CL002 4800-end
052400 4800-END. EXIT.
052500*----------------------------------------------------------------*
052600*    CHECAGEM DEFENSIVA - CODIGO-RESULTADO PRODUZIDO E UM DOS
052700*    VALORES CONHECIDOS DO MOTOR DE PARTIDA
052800*----------------------------------------------------------------*
052900*> cobol-lint CL002 6500-conferir-codigo
053000 6500-CONFERIR-CODIGO            SECTION.
053100
053200     MOVE 'N'                    TO WRK-FLAG-CODIGO-OK
053300     SET WRK-IDX-RESULTADO       TO 1
053400     SEARCH WRK-TAB-RESULTADO-OC
053500         AT END
053600            CONTINUE
053700         WHEN WRK-TAB-RESULTADO-OC (WRK-IDX-RESULTADO)
053800                                 = F501K03-CODIGO-RESULTADO
053900            MOVE 'S'             TO WRK-FLAG-CODIGO-OK
054000     END-SEARCH
054100
054200     IF NOT WRK-CODIGO-OK
054300        DISPLAY 'F501B040 - CODIGO DE RESULTADO INESPERADO: '
054400                F501K03-CODIGO-RESULTADO
054500     END-IF
054600     .
054700*> cobol-lint CL002 6500-end
054800 6500-END. EXIT.
054900*----------------------------------------------------------------*
055000*    ZERA O CONTADOR DE TIMEOUT CONSECUTIVO E REARMA O RELOGIO
055100*    DE JOGADA PARA O JOGADOR QUE ACABOU DE JOGAR VALID/CHECKOUT
055200*----------------------------------------------------------------*
055300*> cobol-lint CL002 9000-resetar-timeout
055400 9000-RESETAR-TIMEOUT            SECTION.
055500
055600     IF WRK-MEU-INDICE            = 1
055700        MOVE ZERO                 TO F501K04-TIMEOUT-SEQ-J1
055800     ELSE
055900        MOVE ZERO                 TO F501K04-TIMEOUT-SEQ-J2
056000     END-IF
056100     MOVE 45                      TO F501K04-TIMER-SEGUNDOS
056200     .
056300*> cobol-lint CL002 9000-end
056400 9000-END. EXIT.
056500*----------------------------------------------------------------*
056600*    PASSA A VEZ PARA O OPONENTE (QUANDO HOUVER) E SOMA A JOGADA
056700*----------------------------------------------------------------*
056800*> cobol-lint CL002 9100-avancar-turno
056900 9100-AVANCAR-TURNO              SECTION.
057000
057100     ADD 1                        TO F501K04-QTD-JOGADAS
057200     IF NOT MODO-TREINO
057300        MOVE WRK-OPONENTE-ID      TO F501K04-JOGADOR-DA-VEZ
057400     END-IF
057500     .
057600*> cobol-lint CL002 9100-end
057700 9100-END. EXIT.
057800*----------------------------------------------------------------*
057900*    PASSO 3 - TIMEOUT: SOBE O CONTADOR, REBAIXA O RELOGIO E
058000*              DESISTE A PARTIDA NO TERCEIRO TIMEOUT SEGUIDO
058100*----------------------------------------------------------------*
058200*> cobol-lint CL002 5000-processar-timeout
058300 5000-PROCESSAR-TIMEOUT          SECTION.
058400
058500     MOVE F501K04-JOGADOR-DA-VEZ    TO WRK-ID-JOGADA-ATUAL
058600     MOVE F501K04-JOGADOR-DA-VEZ    TO WRK-ID-CONSULTA
058700     PERFORM 1600-IDENTIFICAR-JOGADOR
058800         THRU 1600-END
058900     MOVE 'N'                       TO WRK-FLAG-DESISTIU
059000
059100     IF WRK-MEU-INDICE              = 1
059200        ADD 1                       TO F501K04-TIMEOUT-SEQ-J1
059300        MOVE F501K04-TIMEOUT-SEQ-J1 TO WRK-CONTADOR-TIMEOUT-ATUAL
059400        MOVE F501K04-ESCORE-JOGADOR1 TO WRK-ESCORE-DO-JOGADOR
059500     ELSE
059600        ADD 1                       TO F501K04-TIMEOUT-SEQ-J2
059700        MOVE F501K04-TIMEOUT-SEQ-J2 TO WRK-CONTADOR-TIMEOUT-ATUAL
059800        MOVE F501K04-ESCORE-JOGADOR2 TO WRK-ESCORE-DO-JOGADOR
059900     END-IF
060000
060100     EVALUATE WRK-CONTADOR-TIMEOUT-ATUAL
060200         WHEN 2
060300              MOVE 30               TO F501K04-TIMER-SEGUNDOS
060400         WHEN 3
060500              MOVE 15               TO F501K04-TIMER-SEGUNDOS
060600         WHEN OTHER
060700              MOVE 45               TO F501K04-TIMER-SEGUNDOS
060800     END-EVALUATE
060900
061000     IF WRK-CONTADOR-TIMEOUT-ATUAL  = 3
061100        MOVE 'S'                    TO WRK-FLAG-DESISTIU
061200        MOVE 'COMPLETED'            TO F501K04-STATUS
061300        MOVE WRK-OPONENTE-ID        TO F501K04-VENCEDOR-ID
061400     END-IF
061500
061600*    CH00744: A VEZ AVANCA PARA O OPONENTE MESMO NA DESISTENCIA -
061700*    O STATUS DA PARTIDA JA FOI DECIDIDO ACIMA, O CAMPO DE TURNO
061800*    SO PRECISA FICAR COERENTE PARA QUALQUER RELATORIO POSTERIOR.
061900     IF DESISTIU-DA-PARTIDA
062000        DISPLAY 'F501B040 - PARTIDA ENCERRADA POR DESISTENCIA: '
062100                F501L40-GAME-ID ' VENCEDOR: ' WRK-OPONENTE-ID
062200     END-IF
062300
062400     MOVE 'TIMEOUT'                 TO F501K03-CODIGO-RESULTADO
062500     MOVE WRK-ESCORE-DO-JOGADOR     TO F501K03-ESCORE-ANTES
062600     MOVE WRK-ESCORE-DO-JOGADOR     TO F501K03-ESCORE-DEPOIS
062700     MOVE ZERO                      TO F501K03-VALOR-ESCORE
062800     MOVE SPACES                    TO F501K03-PLAYER-ID-CASADO
062900     MOVE SPACES                    TO F501K03-TEXTO-CASADO
063000
063100     ADD 1                          TO F501K04-QTD-JOGADAS
063200     IF NOT MODO-TREINO
063300        MOVE WRK-OPONENTE-ID        TO F501K04-JOGADOR-DA-VEZ
063400     END-IF
063500
063600     PERFORM 4800-GRAVAR-LANCAMENTO
063700         THRU 4800-END
063800     .
063900*> cobol-lint CL002 5000-end
064000 5000-END. EXIT.
064100*----------------------------------------------------------------*
064200*    PASSO 4 - PRIMEIRA JOGADA DA PARTIDA: ZERA OS PLACARES E
064300*              ARMA O JOGADOR 1 PARA COMECAR
064400*----------------------------------------------------------------*
064500*> cobol-lint CL002 6000-criar-partida
064600 6000-CRIAR-PARTIDA              SECTION.
064700
064800     MOVE 'IN_PROGRESS'          TO F501K04-STATUS
064900     MOVE F501K05-PLAYER1-ID     TO F501K04-JOGADOR-DA-VEZ
065000     MOVE 501                    TO F501K04-ESCORE-JOGADOR1
065100     MOVE 501                    TO F501K04-ESCORE-JOGADOR2
065200     MOVE ZERO                   TO F501K04-TIMEOUT-SEQ-J1
065300     MOVE ZERO                   TO F501K04-TIMEOUT-SEQ-J2
065400     MOVE ZERO                   TO F501K04-QTD-JOGADAS
065500     MOVE 45                     TO F501K04-TIMER-SEGUNDOS
065600     MOVE SPACES                 TO F501K04-VENCEDOR-ID
065700     MOVE SPACES                 TO F501K04-FLAG-FECHOU-1O
065800     .
065900*> cobol-lint CL002 6000-end
066000 6000-END. EXIT.
066100*----------------------------------------------------------------*
066200*    PASSO 5 - FECHAMENTO (CHECKOUT): TREINO GANHA NA HORA; COM
066300*              DOIS JOGADORES O PRIMEIRO A FECHAR FICA PENDENTE
066400*              ATE A RETALIACAO DO OUTRO (QUEM CHEGAR MAIS PERTO
066500*              DE ZERO LEVA A PARTIDA, EMPATE FICA COM O J1)
066600*----------------------------------------------------------------*
066700*> cobol-lint CL002 7000-resolver-fechamento
066800 7000-RESOLVER-FECHAMENTO        SECTION.
066900
067000     IF MODO-TREINO
067100        MOVE 'COMPLETED'         TO F501K04-STATUS
067200        MOVE F501L40-PLAYER-ID   TO F501K04-VENCEDOR-ID
067300        GO TO 7000-END
067400     END-IF
067500
067600     IF F501K04-FLAG-FECHOU-1O   = SPACES
067700        IF WRK-FLAG-SOU-P1        = 'S'
067800           MOVE '1'               TO F501K04-FLAG-FECHOU-1O
067900        ELSE
068000           MOVE '2'               TO F501K04-FLAG-FECHOU-1O
068100        END-IF
068200        IF WRK-FLAG-SOU-P1        = 'S'
068300           MOVE WRK-OPONENTE-ID   TO F501K04-JOGADOR-DA-VEZ
068400           GO TO 7000-END
068500        ELSE
068600           MOVE 'COMPLETED'       TO F501K04-STATUS
068700           MOVE F501L40-PLAYER-ID TO F501K04-VENCEDOR-ID
068800           GO TO 7000-END
068900        END-IF
069000     END-IF
069100
069200*    RETALIACAO: O OUTRO JOGADOR JA HAVIA FECHADO ANTES. COMPARA
069300*    QUEM CHEGOU MAIS PERTO DE ZERO (EMPATE FICA COM O J1).
069400     MOVE F501K04-ESCORE-JOGADOR1 TO WRK-ABS-NUM
069500     IF WRK-ABS-NUM               < 0
069600        COMPUTE WRK-ABS-NUM = WRK-ABS-NUM * -1
069700     END-IF
069800     MOVE WRK-ABS-NUM             TO WRK-ESCORE-PAR-OC (1)
069900
070000     MOVE F501K04-ESCORE-JOGADOR2 TO WRK-ABS-NUM
070100     IF WRK-ABS-NUM               < 0
070200        COMPUTE WRK-ABS-NUM = WRK-ABS-NUM * -1
070300     END-IF
070400     MOVE WRK-ABS-NUM             TO WRK-ESCORE-PAR-OC (2)
070500
070600     MOVE 'COMPLETED'             TO F501K04-STATUS
070700     IF WRK-ESCORE-PAR-OC (2)     < WRK-ESCORE-PAR-OC (1)
070800        MOVE F501K05-PLAYER2-ID   TO F501K04-VENCEDOR-ID
070900     ELSE
071000        MOVE F501K05-PLAYER1-ID   TO F501K04-VENCEDOR-ID
071100     END-IF
071200     MOVE SPACES                  TO F501K04-FLAG-FECHOU-1O
071300     .
071400*> cobol-lint CL002 7000-end
071500 7000-END. EXIT.
071600*----------------------------------------------------------------*
071700*    GRAVA O BOOK DA PARTIDA ATUALIZADO NO LUGAR (MESMO REGISTRO
071800*    LIDO NA BUSCA) E FECHA O CONFRONTO QUANDO FOR O CASO
071900*----------------------------------------------------------------*
072000*> cobol-lint CL002 8000-gravar-partida
072100 8000-GRAVAR-PARTIDA             SECTION.
072200
072300     REWRITE F501K04-PARTIDA-REG
072400         INVALID KEY
072500            DISPLAY 'F501B040 - ERRO NO REWRITE DA PARTIDA: '
072600                    FS-PARTIDA
072700     END-REWRITE
072800     .
072900*> cobol-lint CL002 8000-end
073000 8000-END. EXIT.
073100*================================================================*
