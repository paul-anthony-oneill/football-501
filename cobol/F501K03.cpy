000100*================================================================*
000200* DESCRICAO..: BOOK DO LANCAMENTO DE JOGADA (ARQUIVO DE SAIDA)
000300* PROGRAMADOR: A.COSTA - BOLAO 501 / SISTEMAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00252 + FILLER
000600*----------------------------------------------------------------*
000700* F501K03-GAME-ID           = PARTIDA A QUE PERTENCE A JOGADA
000800* F501K03-PLAYER-ID         = QUEM SUBMETEU
000900* F501K03-NUM-JOGADA        = SEQUENCIAL
001000* F501K03-RESPOSTA-TEXTO    = TEXTO DIGITADO, ECOADO
001100* F501K03-PLAYER-ID-CASADO  = UUID DO JOGADOR DE FUTEBOL CASADO
001200*                             (BRANCOS SE NAO HOUVE CASAMENTO)
001300* F501K03-TEXTO-CASADO      = NOME DE EXIBICAO DO CASAMENTO
001400* F501K03-CODIGO-RESULTADO  = VALID/BUST/INVALID/TIMEOUT/CHECKOUT
001500* F501K03-VALOR-ESCORE      = ESCORE DA RESPOSTA CASADA (0 SE NAO)
001600* F501K03-ESCORE-ANTES      = ESCORE DO JOGADOR ANTES DA JOGADA
001700* F501K03-ESCORE-DEPOIS     = ESCORE DO JOGADOR DEPOIS DA JOGADA
001800*----------------------------------------------------------------*
001900* REVISOES:
002000* 14/03/1989 ACO -------- CRIACAO DO BOOK - LISTAGEM DE LANCES
002100*                        JOGADOS, UM REGISTRO POR LANCE.
002200* 19/02/1998 SAR CH00077 VIRADA DO SECULO - NENHUM CAMPO DE DATA
002300*                        NESTE BOOK, NADA A AJUSTAR.
002400* 22/09/2006 MPE CH00501 INCLUIDOS F501K03-PLAYER-ID-CASADO E
002500*                        F501K03-TEXTO-CASADO PARA REGISTRAR O
002600*                        JOGADOR DE FUTEBOL CASADO PELO NOVO
002700*                        MOTOR DE RESPOSTAS DO QUIZ.
002800*================================================================*
002900 01  F501K03-LANCAMENTO-JOGADA.
003000     05  F501K03-GAME-ID             PIC X(36).
003100     05  F501K03-PLAYER-ID           PIC X(36).
003200     05  F501K03-NUM-JOGADA          PIC 9(05).
003300     05  F501K03-RESPOSTA-TEXTO      PIC X(60).
003400     05  F501K03-PLAYER-ID-CASADO    PIC X(36).
003500     05  F501K03-TEXTO-CASADO        PIC X(60).
003600     05  F501K03-CODIGO-RESULTADO    PIC X(08).
003700     05  F501K03-VALOR-ESCORE        PIC S9(03).
003800     05  F501K03-ESCORE-ANTES        PIC S9(04).
003900     05  F501K03-ESCORE-DEPOIS       PIC S9(04).
004000     05  FILLER                      PIC X(04).
